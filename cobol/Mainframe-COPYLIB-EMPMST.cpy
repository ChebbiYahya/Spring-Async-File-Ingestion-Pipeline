000100************************************************************ EMPMST
000200*                                                              EMPMST
000300*    EMPMST   - EMPLOYEE MASTER RECORD LAYOUT                  EMPMST
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION       EMPMST
000500*                SYSTEM (EIS)                                  EMPMST
000600*                                                               EMPMST
000700*    ONE RECORD PER EMPLOYEE ON THE EMPLOYEE MASTER FILE       EMPMST
000800*    (DD EMPMSTR).  THE MASTER IS THE TARGET OF THE NIGHTLY    EMPMST
000900*    LOAD RUN (COBEIN01/COBEIN03/COBEIN06) AND THE LOOKUP      EMPMST
001000*    TABLE CONSULTED BY THE DUPLICATE CHECKER (COBEIN05) --    EMPMST
001100*    THE MASTER HAS NO ALTERNATE INDEX SO "KEYED" ACCESS IS    EMPMST
001200*    SIMULATED BY LOADING THE WHOLE FILE INTO A TABLE AND      EMPMST
001300*    SCANNING IT.  SEE COBEIN05 3000-LOAD-MASTER-KEYS.         EMPMST
001400*                                                              EMPMST
001500*    REVISION HISTORY                                          EMPMST
001600*    ----------------                                          EMPMST
001700*    APR89  RTH  ORIGINAL LAYOUT - ID/NAME/POSITION/DEPT/HIRE  EMPMST
001800*                DATE ONLY, RECORD LENGTH 132.                 EMPMST
001900*    OCT91  JLK  ADDED EMP-SALARY (TICKET HR-0231).  WIDENED  EMPMST
002000*                RECORD FROM 132 TO 150 BYTES AND RESERVED     EMPMST
002100*                FILLER FOR THE NEXT FIELD ADD RATHER THAN     EMPMST
002200*                WIDEN AGAIN.                                  EMPMST
002300*    FEB99  MDC  Y2K -- EMP-HIRE-DATE CONFIRMED FULL 4-DIGIT   EMPMST
002400*                CENTURY (YYYY-MM-DD), NO WINDOWING NEEDED.    EMPMST
002500************************************************************ EMPMST
002600                                                                EMPMST
002700 01  EMPLOYEE-MASTER-RECORD.                                   EMPMST
002800     05  EMP-ID                      PIC 9(10).                EMPMST
002900*        ** DUPLICATE-CHECK KEY FIELD 1 OF 3 (SEE EMPRUL)      EMPMST
003000     05  EMP-FIRST-NAME              PIC X(30).                EMPMST
003100*        ** DUPLICATE-CHECK KEY FIELD 2 OF 3                   EMPMST
003200     05  EMP-LAST-NAME               PIC X(30).                EMPMST
003300*        ** DUPLICATE-CHECK KEY FIELD 3 OF 3                   EMPMST
003400     05  EMP-POSITION                PIC X(30).                EMPMST
003500     05  EMP-DEPARTMENT              PIC X(20).                EMPMST
003600     05  EMP-HIRE-DATE               PIC X(10).                EMPMST
003700*        ** ISO FORM YYYY-MM-DD, SPACES WHEN NOT SUPPLIED      EMPMST
003800     05  EMP-HIRE-DATE-RED REDEFINES EMP-HIRE-DATE.            EMPMST
003900         10  EMP-HIRE-YYYY           PIC X(4).                 EMPMST
004000         10  FILLER                  PIC X(1).                 EMPMST
004100         10  EMP-HIRE-MM             PIC X(2).                 EMPMST
004200         10  FILLER                  PIC X(1).                 EMPMST
004300         10  EMP-HIRE-DD             PIC X(2).                 EMPMST
004400     05  EMP-SALARY                  PIC S9(9)V99.             EMPMST
004500*        ** ZONED DECIMAL, SIGN OVERPUNCHED ON LOW ORDER BYTE, EMPMST
004600*        ** SPACES-AS-ZERO NOT SUPPORTED -- BLANK SALARY IS    EMPMST
004700*        ** MOVE-EDITED TO ZERO BY COBEIN06 BEFORE THE WRITE.  EMPMST
004800     05  FILLER                      PIC X(9).                 EMPMST
005200*        ** RESERVED FOR NEXT FIELD ADD -- DO NOT REWIDEN THE  EMPMST
005300*        ** RECORD, EAT INTO THIS FILLER INSTEAD (SEE OCT91).  EMPMST
005400     88  EMP-MST-EOF                 VALUE HIGH-VALUES.        EMPMST
