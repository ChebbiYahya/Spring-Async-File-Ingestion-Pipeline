000100************************************************************ EMPRAW
000200*                                                              EMPRAW
000300*    EMPRAW   - RAW EMPLOYEE INPUT RECORD, BEFORE VALIDATION  EMPRAW
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION      EMPRAW
000500*                SYSTEM (EIS)                                 EMPRAW
000600*                                                              EMPRAW
000700*    EVERY FIELD ARRIVES AS TEXT -- CSV COLUMNS OR XML TAG    EMPRAW
000800*    TEXT -- REGARDLESS OF ITS EVENTUAL TYPE ON THE MASTER.   EMPRAW
000900*    COBEIN04 VALIDATES AND TYPE-CHECKS EACH FIELD BEFORE     EMPRAW
001000*    COBEIN06 CONVERTS IT ONTO EMPLOYEE-MASTER-RECORD.        EMPRAW
001100*                                                             EMPRAW
001200*    A BLANK FIELD (SPACES OR ABSENT) IS THE "NULL" STATE --  EMPRAW
001300*    THERE IS NO SEPARATE NULL INDICATOR BYTE.                EMPRAW
001400*                                                             EMPRAW
001500*    REVISION HISTORY                                         EMPRAW
001600*    ----------------                                         EMPRAW
001700*    APR89  RTH  ORIGINAL LAYOUT, FIVE COLUMNS.               EMPRAW
001800*    OCT91  JLK  ADDED RAW-SALARY (TICKET HR-0231).          EMPRAW
001900*    JUN94  RTH  WIDENED RAW-ID FROM X(06) TO X(10) TO MATCH  EMPRAW
002000*                THE NEW EMPLOYEE NUMBERING SCHEME.           EMPRAW
002100************************************************************ EMPRAW
002200                                                              EMPRAW
002300 01  EMPLOYEE-RAW-RECORD.                                     EMPRAW
002400     05  RAW-ID                      PIC X(10).               EMPRAW
002500     05  RAW-FIRST-NAME              PIC X(30).               EMPRAW
002600     05  RAW-LAST-NAME               PIC X(30).               EMPRAW
002700     05  RAW-POSITION                PIC X(30).               EMPRAW
002800     05  RAW-DEPARTMENT              PIC X(20).                EMPRAW
002900     05  RAW-HIRE-DATE               PIC X(10).               EMPRAW
003000     05  RAW-SALARY                  PIC X(15).               EMPRAW
003100     05  FILLER                      PIC X(05).               EMPRAW
003200     88  RAW-REC-EOF                 VALUE HIGH-VALUES.       EMPRAW
