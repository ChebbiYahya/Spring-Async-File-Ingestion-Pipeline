000100************************************************************ EMPRUL
000200*                                                              EMPRUL
000300*    EMPRUL   - FIELD-MAPPING RULE TABLE                      EMPRUL
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION      EMPRUL
000500*                SYSTEM (EIS)                                 EMPRUL
000600*                                                              EMPRUL
000700*    ONE ENTRY PER CONFIGURED EMPLOYEE FIELD.  LOADED FROM    EMPRUL
000800*    DD MAPCFG BY COBEIN01 AT 1000-INIT-WORKAREAS AND HELD    EMPRUL
000900*    IN THIS TABLE FOR THE LIFE OF THE RUN.  COBEIN04 WALKS   EMPRUL
001000*    THE TABLE IN ORDER FOR EVERY RAW RECORD -- RULE ORDER IS EMPRUL
001100*    VALIDATION ORDER (FIRST FAILURE REJECTS THE RECORD).     EMPRUL
001200*                                                             EMPRUL
001300*    THE SEEDED "EMPLOYEES" CONFIGURATION IS CARRIED BELOW AS EMPRUL
001400*    THE DEFAULT VALUES FOR DD MAPCFG -- IF MAPCFG IS MISSING EMPRUL
001500*    OR EMPTY AT START-UP THESE VALUES ARE USED AS-IS (SEE    EMPRUL
001600*    COBEIN01 1050-LOAD-SEEDED-MAPPING).                      EMPRUL
001700*                                                             EMPRUL
001800*    REVISION HISTORY                                         EMPRUL
001900*    ----------------                                         EMPRUL
002000*    OCT91  JLK  ORIGINAL TABLE, FIVE ENTRIES (TICKET HR-0231)EMPRUL
002100*    JUN94  RTH  ADDED SALARY RULE ENTRY.                      EMPRUL
002200*    FEB99  MDC  Y2K -- CONFIRMED ISODATE PATTERN STILL VALID  EMPRUL
002300*                FOR FULL 4-DIGIT YEAR HIRE DATES.             EMPRUL
002400************************************************************ EMPRUL
002500                                                              EMPRUL
002600 01  EMPRUL-SEEDED-TABLE.                                     EMPRUL
002700     05  FILLER  PIC X(46) VALUE                              EMPRUL
002800         'id                   LONG       Y Y NUMERIC   '.    EMPRUL
002900     05  FILLER  PIC X(46) VALUE                              EMPRUL
003000         'firstName            STRING     Y Y NAME      '.    EMPRUL
003100     05  FILLER  PIC X(46) VALUE                              EMPRUL
003200         'lastName             STRING     Y Y NAME      '.    EMPRUL
003300     05  FILLER  PIC X(46) VALUE                              EMPRUL
003400         'position             STRING     N N           '.    EMPRUL
003500     05  FILLER  PIC X(46) VALUE                              EMPRUL
003600         'department           STRING     N N           '.    EMPRUL
003700     05  FILLER  PIC X(46) VALUE                              EMPRUL
003800         'hireDate             LOCAL-DATE N N ISODATE   '.    EMPRUL
003900     05  FILLER  PIC X(46) VALUE                              EMPRUL
004000         'salary               DECIMAL    N N DECIMAL   '.    EMPRUL
004100                                                              EMPRUL
004200 01  EMPRUL-SEEDED-RED REDEFINES EMPRUL-SEEDED-TABLE.         EMPRUL
004300     05  EMPRUL-SEEDED-ENTRY OCCURS 7 TIMES.                  EMPRUL
004400         10  SD-RULE-NAME            PIC X(20).               EMPRUL
004500         10  FILLER                  PIC X(1).                EMPRUL
004600         10  SD-RULE-TYPE            PIC X(10).               EMPRUL
004700         10  FILLER                  PIC X(1).                EMPRUL
004800         10  SD-RULE-REQ             PIC X(1).                EMPRUL
004900         10  FILLER                  PIC X(1).                EMPRUL
005000         10  SD-RULE-NULL            PIC X(1).                EMPRUL
005100         10  FILLER                  PIC X(1).                EMPRUL
005200         10  SD-RULE-PAT             PIC X(10).               EMPRUL
005300                                                              EMPRUL
005400*    ** RUN-TIME COPY OF THE TABLE -- POPULATED EITHER FROM   EMPRUL
005500*    ** DD MAPCFG OR FROM EMPRUL-SEEDED-TABLE ABOVE.          EMPRUL
005600 01  EMPRUL-WORK-TABLE.                                       EMPRUL
005700     05  EMPRUL-ENTRY-COUNT          PIC 9(2) COMP VALUE 0.   EMPRUL
005800     05  EMPRUL-ENTRY OCCURS 20 TIMES                         EMPRUL
005900                     INDEXED BY EMPRUL-IX.                    EMPRUL
006000         10  RULE-NAME               PIC X(20).               EMPRUL
006100         10  RULE-TYPE               PIC X(10).               EMPRUL
006200         10  RULE-REQ                PIC X(1).                EMPRUL
006300             88  RULE-IS-REQUIRED    VALUE 'Y'.                EMPRUL
006400         10  RULE-NULL               PIC X(1).                EMPRUL
006500             88  RULE-NULL-ALLOWED   VALUE 'Y'.                EMPRUL
006600         10  RULE-PAT                PIC X(10).               EMPRUL
006700     05  FILLER                      PIC X(4).                EMPRUL
006800                                                              EMPRUL
006900*    ** DUPLICATE-CHECK FIELD LIST -- POSITIONS INTO          EMPRUL
007000*    ** EMPRUL-ENTRY (1=ID, 2=FIRSTNAME, 3=LASTNAME) FOR THE  EMPRUL
007100*    ** SEEDED CONFIGURATION.                                 EMPRUL
007200 01  EMPRUL-DUP-FIELD-COUNT          PIC 9(1) COMP VALUE 3.   EMPRUL
007300 01  EMPRUL-DUP-FIELD-POS            PIC 9(2) COMP            EMPRUL
007400                                     OCCURS 5 TIMES.          EMPRUL
007500 01  FILLER                          PIC X(4).                EMPRUL
