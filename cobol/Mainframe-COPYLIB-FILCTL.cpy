000100************************************************************ FILCTL
000200*                                                              FILCTL
000300*    FILCTL   - INPUT FILE QUEUE DRIVER RECORD AND            FILCTL
000400*                JOB RESULT LISTS                             FILCTL
000500*                PART OF MYTELCO EMPLOYEE FILE INGESTION      FILCTL
000600*                SYSTEM (EIS)                                 FILCTL
000700*                                                              FILCTL
000800*    THIS SHOP HAS NO ON-LINE ACCESS TO THE UNIX-STYLE        FILCTL
000900*    DATA_IN / DATA_TREATMENT / DATA_BACKUP / DATA_FAILED     FILCTL
001000*    FOLDERS FROM BATCH COBOL -- THE FOLDER LIFECYCLE IS      FILCTL
001100*    MODELED AS DD DATAIN, A CONTROL FILE LISTING EVERY FILE  FILCTL
001200*    STAGED FOR THE RUN IN OLDEST-FIRST ORDER, PLUS A         FILCTL
001300*    DISPOSITION CODE COBEIN01 STAMPS BACK ONTO EACH ENTRY    FILCTL
001400*    (B=BACKUP, F=FAILED) FOR THE END-OF-RUN REPORT.  A REAL  FILCTL
001500*    MOVE BETWEEN FOLDERS IS A JCL/UTILITY CONCERN OUTSIDE    FILCTL
001600*    THIS PROGRAM.                                            FILCTL
001700*                                                             FILCTL
001800*    REVISION HISTORY                                         FILCTL
001900*    ----------------                                         FILCTL
002000*    APR89  RTH  ORIGINAL LAYOUT.                             FILCTL
002100************************************************************ FILCTL
002200                                                              FILCTL
002300 01  INPUT-QUEUE-DRIVER-RECORD.                                FILCTL
002400     05  DRV-FILE-NAME               PIC X(60).               FILCTL
002500     05  DRV-FILE-EXT                PIC X(4).                 FILCTL
002600     05  DRV-STAGED-STAMP            PIC X(19).                FILCTL
002700*        ** FORMAT YYYY-MM-DD_HH-MM-SS, ASSIGNED WHEN THE      FILCTL
002800*        ** FILE IS STAGED INTO DATA_TREATMENT.                FILCTL
002900     05  DRV-DISPOSITION             PIC X(1).                 FILCTL
003000         88  DRV-DISP-PENDING        VALUE SPACE.              FILCTL
003100         88  DRV-DISP-BACKUP         VALUE 'B'.                FILCTL
003200         88  DRV-DISP-FAILED         VALUE 'F'.                FILCTL
003300     05  DRV-FAIL-REASON             PIC X(100).               FILCTL
003400     05  FILLER                      PIC X(06).                FILCTL
003500     88  DRV-REC-EOF                 VALUE HIGH-VALUES.        FILCTL
003600                                                               FILCTL
003700*    ** END-OF-RUN JOB RESULT LISTS, HELD IN WORKING-STORAGE   FILCTL
003800*    ** BY COBEIN01 AND PRINTED AT 8100-PRINT-JOB-REPORT.      FILCTL
003900 01  JOB-RESULT-LISTS.                                         FILCTL
004000     05  JRS-TREATED-COUNT           PIC 9(5) COMP VALUE 0.    FILCTL
004100     05  JRS-TREATED-ENTRY OCCURS 500 TIMES                    FILCTL
004200                     INDEXED BY JRS-TREATED-IX.                FILCTL
004300         10  JRS-TREATED-NAME        PIC X(60).                FILCTL
004400         10  JRS-TREATED-STATUS      PIC X(20).                FILCTL
004500     05  JRS-FAILED-COUNT            PIC 9(5) COMP VALUE 0.    FILCTL
004600     05  JRS-FAILED-ENTRY OCCURS 500 TIMES                     FILCTL
004700                     INDEXED BY JRS-FAILED-IX.                 FILCTL
004800         10  JRS-FAILED-NAME         PIC X(60).                FILCTL
004900         10  JRS-FAILED-REASON       PIC X(100).               FILCTL
005000     05  FILLER                      PIC X(04).                FILCTL
