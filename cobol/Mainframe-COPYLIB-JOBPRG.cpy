000100************************************************************ JOBPRG
000200*                                                              JOBPRG
000300*    JOBPRG   - JOB PROGRESS RECORD                           JOBPRG
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION      JOBPRG
000500*                SYSTEM (EIS)                                 JOBPRG
000600*                                                              JOBPRG
000700*    IN-MEMORY PROGRESS COUNTERS FOR THE CURRENT RUN.  THIS   JOBPRG
000800*    SHOP RAN THE INGESTION AS AN OVERNIGHT BATCH JOB LONG    JOBPRG
000900*    BEFORE ON-LINE PROGRESS INQUIRY EXISTED ON THIS SHOP'S   JOBPRG
001000*    TERMINALS -- THESE FIELDS ARE PRINTED ON THE JOB REPORT  JOBPRG
001100*    (COBEIN01 8100-PRINT-JOB-REPORT), NOT SHOWN ON A SCREEN. JOBPRG
001200*                                                             JOBPRG
001300*    REVISION HISTORY                                         JOBPRG
001400*    ----------------                                         JOBPRG
001500*    APR89  RTH  ORIGINAL LAYOUT.                             JOBPRG
001600************************************************************ JOBPRG
001700                                                              JOBPRG
001800 01  JOB-PROGRESS-RECORD.                                     JOBPRG
001900     05  PRG-TOTAL-RECORDS           PIC 9(7) COMP.           JOBPRG
002000     05  PRG-PROCESSED-RECORDS       PIC 9(7) COMP.           JOBPRG
002100     05  PRG-PERCENT                 PIC 9(3) COMP.           JOBPRG
002200     05  PRG-EST-TOTAL-SECS          PIC 9(7) COMP.           JOBPRG
002300     05  PRG-TIME-LEFT-SECS          PIC 9(7) COMP.           JOBPRG
002400     05  PRG-JOB-STATUS              PIC X(8).                JOBPRG
002500         88  PRG-STATUS-RUNNING      VALUE 'RUNNING'.         JOBPRG
002600         88  PRG-STATUS-FINISHED     VALUE 'FINISHED'.        JOBPRG
002700         88  PRG-STATUS-FAILED       VALUE 'FAILED'.          JOBPRG
002800     05  FILLER                      PIC X(10).               JOBPRG
