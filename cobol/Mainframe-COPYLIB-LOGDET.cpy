000100************************************************************ LOGDET
000200*                                                              LOGDET
000300*    LOGDET   - LOAD LOG DETAIL RECORD                        LOGDET
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION      LOGDET
000500*                SYSTEM (EIS)                                 LOGDET
000600*                                                              LOGDET
000700*    ONE DETAIL RECORD PER INPUT RECORD READ, WRITTEN TO DD   LOGDET
000800*    LOGDFILE.  DET-PROBLEM CARRIES "<CODE> - <MESSAGE>" ON A LOGDET
000900*    REJECT, SPACES ON A SUCCESS.                             LOGDET
001000*                                                             LOGDET
001100*    VALID ERROR CODES (SEE COBEIN04/COBEIN05/COBEIN06):      LOGDET
001200*      REQUIRED_FIELD_MISSING   NULL_NOT_ALLOWED               LOGDET
001300*      TYPE_MISMATCH            PATTERN_MISMATCH                LOGDET
001400*      DUPLICATE_IN_FILE        DUPLICATE_IN_DB                 LOGDET
001500*      MISSING_COLUMN           TECHNICAL                       LOGDET
001600*                                                             LOGDET
001700*    REVISION HISTORY                                         LOGDET
001800*    ----------------                                         LOGDET
001900*    APR89  RTH  ORIGINAL LAYOUT.                             LOGDET
002000*    OCT91  JLK  WIDENED DET-PROBLEM FROM X(60) TO X(100) --  LOGDET
002100*                THE PATTERN-MISMATCH MESSAGES WERE TRUNCATING LOGDET
002200*                (TICKET HR-0249).                            LOGDET
002300************************************************************ LOGDET
002400                                                              LOGDET
002500 01  LOAD-LOG-DETAIL-RECORD.                                  LOGDET
002600     05  DET-LOG-ID                  PIC 9(5).                LOGDET
002700     05  DET-LINE-NO                 PIC 9(7).                LOGDET
002800     05  DET-STATUS                  PIC X(7).                LOGDET
002900         88  DET-STATUS-SUCCESS      VALUE 'SUCCESS'.         LOGDET
003000         88  DET-STATUS-FAILED       VALUE 'FAILED'.          LOGDET
003100     05  DET-PROBLEM                 PIC X(100).              LOGDET
003200     05  DET-PROBLEM-RED REDEFINES DET-PROBLEM.               LOGDET
003300         10  DET-ERROR-CODE          PIC X(24).               LOGDET
003400         10  DET-ERROR-SEP           PIC X(3).                LOGDET
003500         10  DET-ERROR-MSG           PIC X(73).               LOGDET
003600     05  FILLER                      PIC X(8).                LOGDET
