000100************************************************************ LOGHDR
000200*                                                              LOGHDR
000300*    LOGHDR   - LOAD LOG HEADER RECORD                        LOGHDR
000400*                PART OF MYTELCO EMPLOYEE FILE INGESTION      LOGHDR
000500*                SYSTEM (EIS)                                 LOGHDR
000600*                                                              LOGHDR
000700*    ONE HEADER RECORD IS WRITTEN TO DD LOGHFILE FOR EVERY    LOGHDR
000800*    INPUT FILE THE JOB TREATS.  THE COUNTERS ARE MAINTAINED  LOGHDR
000900*    BY COBEIN07 AS EACH DETAIL LINE (LOGDET) IS APPENDED AND LOGHDR
001000*    THE FINAL LOG-STATUS IS DERIVED ONLY WHEN THE FILE IS    LOGHDR
001100*    FULLY INGESTED (SEE COBEIN07 3000-FINALIZE-LOG-STATUS).  LOGHDR
001200*                                                             LOGHDR
001300*    REVISION HISTORY                                         LOGHDR
001400*    ----------------                                         LOGHDR
001500*    APR89  RTH  ORIGINAL LAYOUT.                             LOGHDR
001600*    OCT91  JLK  ADDED PARTIALLY_TRAITED AS A VALID STATUS    LOGHDR
001700*                VALUE (TICKET HR-0245).                     LOGHDR
001800************************************************************ LOGHDR
001900                                                              LOGHDR
002000 01  LOAD-LOG-HEADER-RECORD.                                  LOGHDR
002100     05  LOG-ID                      PIC 9(5).                LOGHDR
002200     05  LOG-FILE-NAME               PIC X(60).               LOGHDR
002300     05  LOG-STATUS                  PIC X(20).               LOGHDR
002400         88  LOG-STATUS-IN-PROGRESS  VALUE 'IN_PROGRESS'.     LOGHDR
002500         88  LOG-STATUS-SUCCESS      VALUE 'SUCCESS'.         LOGHDR
002600         88  LOG-STATUS-FAILED       VALUE 'FAILED'.          LOGHDR
002700         88  LOG-STATUS-PARTIAL      VALUE 'PARTIALLY_TRAITED'.LOGHDR
002800     05  LOG-TOTAL-LINES             PIC 9(7).                LOGHDR
002900     05  LOG-SUCCESS-LINES           PIC 9(7).                LOGHDR
003000     05  LOG-FAILED-LINES            PIC 9(7).                LOGHDR
003100     05  LOG-FAILED-LINES-RED REDEFINES LOG-FAILED-LINES.     LOGHDR
003200         10  LOG-FAILED-LINES-HI     PIC 9(4).                LOGHDR
003300         10  LOG-FAILED-LINES-LO     PIC 9(3).                LOGHDR
003400     05  FILLER                      PIC X(19).               LOGHDR
