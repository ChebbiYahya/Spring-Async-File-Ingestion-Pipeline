000100*-----------------------------------------------------------------
000200*    COBEIN01 - EMPLOYEE FILE INGESTION - BATCH JOB ORCHESTRATOR
000300*               MAIN-LINE DRIVER FOR THE OVERNIGHT EMPLOYEE
000400*               FEED RUN.  LOADS THE FIELD-MAPPING RULE TABLE,
000500*               PRE-COUNTS THE DATA_IN QUEUE, THEN STAGES AND
000600*               DISPATCHES EACH QUEUED FILE BY EXTENSION,
000700*               TRACKS THE RUN'S PROGRESS, AND PRINTS THE JOB
000800*               RESULT REPORT AT END OF RUN.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001200*                     SYSTEM (EIS)
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    COBEIN01.
001600 AUTHOR.        R T HARTWELL.
001700 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001800 DATE-WRITTEN.  APRIL 15, 1989.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    15APR89  RTH  ORIGINAL PROGRAM -- CSV-ONLY, NO PROGRESS
002500*                  TRACKING.
002600*    03OCT91  JLK  ADDED XML DISPATCH, JOB-PROGRESS COUNTERS,
002700*                  AND THE MAPPING-CONFIG LOAD AT STARTUP
002800*                  (TICKET HR-0231).
002900*    22OCT91  JLK  ADDED THE JOB-RESULT-LISTS AND THE END-OF-RUN
003000*                  JOB REPORT.
003100*    14JUN94  RTH  UNSUPPORTED EXTENSIONS NOW ROUTED STRAIGHT
003200*                  TO A FAILED-FILE ENTRY INSTEAD OF ABENDING
003300*                  THE STEP (REPORTED BY OPS AFTER A STRAY .TXT
003400*                  FILE KILLED THE OVERNIGHT RUN).
003500*    09FEB94  RTH  PROGRESS PERCENT NOW CAPPED AT 100 WHEN THE
003600*                  PRE-COUNT UNDERESTIMATES THE ACTUAL LINE
003700*                  COUNT.
003800*    17FEB99  MDC  Y2K -- DRV-STAGED-STAMP CONFIRMED TO CARRY A
003900*                  FULL 4-DIGIT YEAR; NO CHANGE REQUIRED.
004000*    30JUN99  MDC  MAPCFG NO LONGER FAILS THE JOB WHEN IT WON'T
004100*                  OPEN -- FALLS BACK TO THE SEEDED EMPLOYEES
004200*                  CONFIGURATION IN EMPRUL SO THE RUN STILL
004300*                  GOES OUT (TICKET HR-0304).
004400*    11JAN02  DPS  RENUMBERED 3000-8199 PARAGRAPH RANGE FOR
004500*                  CONSISTENCY ACROSS THE EIS SUITE; SPLIT THE
004600*                  QUEUE PASSES OUT OF INLINE PERFORM BLOCKS.
004700*    18MAR02  TLW  JOB REPORT NOW LISTS EACH TREATED FILE'S LOAD
004800*                  LOG HEADER AND FAILED-LINE DETAIL, READ BACK
004900*                  FROM LOGHFILE/LOGDFILE AFTER COBEIN07 CLOSES
005000*                  THEM; TOTAL RECORDS LINE NOW ALSO CARRIES THE
005100*                  RUN'S PERCENT-COMPLETE (TICKET HR-0331).
005200*    02APR02  TLW  4000-UPDATE-PROGRESS NO LONGER FORCES PERCENT
005300*                  TO ZERO ON A ZERO-RECORD RUN -- AN EMPTY
005400*                  DATA_IN QUEUE NOW SHOWS 100 PERCENT ONCE THE
005500*                  JOB REACHES FINISHED, NOT STUCK AT ZERO
005600*                  (TICKET HR-0337).
005700*    02APR02  TLW  ALL JOB-REPORT WRITES NOW GO THROUGH THE NEW
005800*                  8090-WRITE-REPORT-LINE, WHICH SKIPS A LINE
005900*                  NEVER MOVED OR STRING-ED INTO (TICKET HR-0340).
006000*    03APR02  TLW  8100-PRINT-JOB-REPORT NOW RE-PERFORMS
006100*                  4000-UPDATE-PROGRESS RIGHT AFTER IT MOVES
006200*                  FINISHED TO PRG-JOB-STATUS -- ON A ZERO-RECORD
006300*                  RUN, 4000-UPDATE-PROGRESS NEVER RUNS AGAIN
006400*                  AFTER 3210-CALL-INGESTION (OR NEVER RUNS AT
006500*                  ALL, FOR AN EMPTY QUEUE), SO THE HR-0337 FIX
006600*                  NEVER ACTUALLY REACHED ITS 100-PERCENT BRANCH
006700*                  BEFORE THE REPORT PRINTED (TICKET HR-0341).
006800*-----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     UPSI-0 IS EMP-JOB-TRACE-SWITCH
007400         ON  STATUS IS EMP-JOB-TRACE-ON
007500         OFF STATUS IS EMP-JOB-TRACE-OFF
007600     CLASS EMP-ALPHA-CLASS   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT DATAIN-QUEUE-FILE   ASSIGN TO DATAIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WS-DATAIN-STATUS.
008300     SELECT MAPCFG-RULE-FILE    ASSIGN TO MAPCFG
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS  IS WS-MAPCFG-STATUS.
008600     SELECT JOBRPT-REPORT-FILE  ASSIGN TO JOBRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS WS-JOBRPT-STATUS.
008900     SELECT LOGHFILE-RPT-FILE   ASSIGN TO LOGHFILE
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS  IS WS-LOGHRPT-STATUS.
009200     SELECT LOGDFILE-RPT-FILE   ASSIGN TO LOGDFILE
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-LOGDRPT-STATUS.
009500*
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  DATAIN-QUEUE-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  DATAIN-QUEUE-RECORD             PIC X(184).
010300*
010400 FD  MAPCFG-RULE-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  MAPCFG-RULE-RECORD              PIC X(46).
010800 01  MAPCFG-RULE-RECORD-RED REDEFINES MAPCFG-RULE-RECORD.
010900     05  MRR-RULE-NAME               PIC X(20).
011000     05  FILLER                      PIC X(1).
011100     05  MRR-RULE-TYPE               PIC X(10).
011200     05  FILLER                      PIC X(1).
011300     05  MRR-RULE-REQ                PIC X(1).
011400     05  FILLER                      PIC X(1).
011500     05  MRR-RULE-NULL               PIC X(1).
011600     05  FILLER                      PIC X(1).
011700     05  MRR-RULE-PAT                PIC X(10).
011800*
011900 FD  JOBRPT-REPORT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 01  JOBRPT-PRINT-LINE               PIC X(132).
012300*        ** PRE-WRITE SANITY VIEW, SAME IDEA AS THE OUT-RECORD
012400*        ** CHECKS IN COBEIN06/COBEIN07 -- REPORT LINES ARE
012500*        ** INDENTED WITH LEADING SPACES ON PURPOSE, SO THE WHOLE
012600*        ** LINE (NOT JUST COLUMN 1) HAS TO BE BLANK BEFORE IT
012700*        ** MEANS THE LINE WAS NEVER BUILT (TICKET HR-0340).
012800 01  JPL-SANITY-CHECK REDEFINES JOBRPT-PRINT-LINE PIC X(132).
012900*
013000*    ** RE-OPENED INPUT AT 8000-FINISH-JOB, AFTER COBEIN07 HAS
013100*    ** CLOSED ITS OWN EXTEND HANDLES, SO EACH FILE'S LOAD LOG
013200*    ** CAN BE MERGED INTO THE JOB REPORT (TICKET HR-0331).  THE
013300*    ** RECORD LAYOUTS ARE COPYLIB LOGHDR/LOGDET, SAME AS COBEIN07.
013400 FD  LOGHFILE-RPT-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700 01  LOGHFILE-RPT-RECORD             PIC X(125).
013800 FD  LOGDFILE-RPT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  LOGDFILE-RPT-RECORD             PIC X(127).
014200*
014300 WORKING-STORAGE SECTION.
014400*
014500 COPY EMPRUL.
014600 COPY FILCTL.
014700 COPY JOBPRG.
014800 COPY LOGHDR.
014900 COPY LOGDET.
015000*
015100 01  WS-FILE-STATUSES.
015200     05  WS-DATAIN-STATUS            PIC X(2)  VALUE SPACES.
015300     05  WS-MAPCFG-STATUS            PIC X(2)  VALUE SPACES.
015400     05  WS-JOBRPT-STATUS            PIC X(2)  VALUE SPACES.
015500     05  WS-LOGHRPT-STATUS           PIC X(2)  VALUE SPACES.
015600     05  WS-LOGDRPT-STATUS           PIC X(2)  VALUE SPACES.
015700     05  FILLER                      PIC X(2).
015800*
015900 01  WS-SWITCHES.
016000     05  WS-DATAIN-EOF-SWITCH        PIC X     VALUE SPACE.
016100         88  WS-DATAIN-AT-EOF             VALUE 'Y'.
016200     05  WS-MAPCFG-EOF-SWITCH        PIC X     VALUE SPACE.
016300         88  WS-MAPCFG-AT-EOF             VALUE 'Y'.
016400     05  WS-MAPCFG-OPEN-OK-SWITCH    PIC X     VALUE SPACE.
016500         88  WS-MAPCFG-OPENED-OK          VALUE 'Y'.
016600     05  WS-LOGHRPT-EOF-SWITCH       PIC X     VALUE SPACE.
016700         88  WS-LOGHRPT-AT-EOF           VALUE 'Y'.
016800     05  WS-LOGDRPT-EOF-SWITCH       PIC X     VALUE SPACE.
016900         88  WS-LOGDRPT-AT-EOF           VALUE 'Y'.
017000     05  WS-LOGDRPT-BUFFERED-SWITCH  PIC X     VALUE SPACE.
017100         88  WS-LOGDRPT-IS-BUFFERED      VALUE 'Y'.
017200     05  WS-LOGHRPT-OPEN-OK-SWITCH   PIC X     VALUE SPACE.
017300         88  WS-LOGHRPT-OPENED-OK        VALUE 'Y'.
017400     05  WS-LOGDRPT-OPEN-OK-SWITCH   PIC X     VALUE SPACE.
017500         88  WS-LOGDRPT-OPENED-OK        VALUE 'Y'.
017600     05  FILLER                      PIC X(2).
017700*
017800 01  WS-WORK-COUNTERS.
017900     05  WS-RUN-TOTAL-RECORDS        PIC 9(7)  COMP VALUE 0.
018000     05  WS-SEQ-NUMBER               PIC 9(4)  COMP VALUE 0.
018100     05  WS-MAPCFG-LINE-COUNT        PIC 9(2)  COMP VALUE 0.
018200     05  FILLER                      PIC X(2).
018300*
018400 01  WS-CURR-FILE-WORK.
018500     05  WS-CURR-DDNAME              PIC X(8).
018600     05  WS-CURR-INGEST-OK-SWITCH    PIC X     VALUE SPACE.
018700         88  WS-CURR-INGEST-OK            VALUE 'Y'.
018800     05  WS-CURR-FAIL-REASON         PIC X(100).
018900     05  WS-CURR-SUCCESS-COUNT       PIC 9(7)  COMP.
019000     05  FILLER                      PIC X(2).
019100*
019200*    ** WS-CURR-DDNAME LAYOUT: 4-CHAR PREFIX "EINQ" PLUS A
019300*    ** 4-DIGIT SEQUENCE, REDEFINED BELOW SO THE SEQUENCE
019400*    ** PORTION CAN BE EDITED DIRECTLY FROM WS-SEQ-NUMBER.
019500 01  WS-DDNAME-RED REDEFINES WS-CURR-DDNAME.
019600     05  WS-DDNAME-PREFIX            PIC X(4).
019700     05  WS-DDNAME-SEQ-ED            PIC 9(4).
019800*
019900*    ** WORK AREA FOR THE ONE-RECORD LOOKAHEAD MERGE OF LOGDFILE
020000*    ** DETAIL LINES INTO THE HEADER THEY BELONG TO (SEE
020100*    ** 8070-READ-ONE-DETAIL).
020200 01  WS-LOG-CLOSE-CALL-AREA.
020300     05  WS-LOGCLS-ACTION-CODE       PIC X(8)   VALUE 'CLOSE   '.
020400     05  WS-LOGCLS-LOG-ID            PIC 9(5)   COMP VALUE 0.
020500     05  WS-LOGCLS-FILE-NAME         PIC X(60)  VALUE SPACES.
020600     05  WS-LOGCLS-LINE-NO           PIC 9(7)   COMP VALUE 0.
020700     05  WS-LOGCLS-STATUS-LITERAL    PIC X(7)   VALUE SPACES.
020800     05  WS-LOGCLS-ERROR-CODE        PIC X(24)  VALUE SPACES.
020900     05  WS-LOGCLS-ERROR-MESSAGE     PIC X(73)  VALUE SPACES.
021000     05  FILLER                      PIC X(2).
021100*
021200*
021300 01  WS-EDIT-FIELDS.
021400     05  WS-EDIT-COUNT-7             PIC ZZZZZZ9.
021500     05  WS-EDIT-COUNT-7-B           PIC ZZZZZZ9.
021600     05  WS-EDIT-PERCENT-3           PIC ZZ9.
021700     05  WS-EDIT-TOTAL-7             PIC ZZZZZZ9.
021800     05  WS-EDIT-SUCCESS-7           PIC ZZZZZZ9.
021900     05  WS-EDIT-FAILED-7            PIC ZZZZZZ9.
022000     05  WS-EDIT-LINE-7              PIC ZZZZZZ9.
022100     05  FILLER                      PIC X(2).
022200*
022300*    ** PARAMETER AREA FOR THE CALL TO COBEIN02 (RECORD COUNTER).
022400 01  WS-COUNT-CALL-AREA.
022500     05  LKC-HEADER-PRESENT          PIC X(1)  VALUE SPACE.
022600     05  LKC-RECORD-COUNT            PIC 9(7)  COMP VALUE 0.
022700     05  LKC-COUNT-STATUS            PIC X(1)  VALUE SPACE.
022800     05  FILLER                      PIC X(2).
022900*
023000 LINKAGE SECTION.
023100*    (COBEIN01 IS THE JOB'S TOP-LEVEL PROGRAM -- NO PARAMETERS.)
023200*-----------------------------------------------------------------
023300 PROCEDURE DIVISION.
023400*-----------------------------------------------------------------
023500 0000-MAIN-LINE.
023600*
023700     PERFORM 1000-INIT-WORKAREAS THRU 1000-EXIT.
023800     PERFORM 2000-PRECOUNT-INPUT THRU 2000-EXIT.
023900     PERFORM 3000-PROCESS-INPUT-QUEUE THRU 3000-EXIT.
024000*
024100 8000-FINISH-JOB.
024200     MOVE 'CLOSE   ' TO WS-LOGCLS-ACTION-CODE.
024300     CALL 'COBEIN07' USING WS-LOGCLS-ACTION-CODE WS-LOGCLS-LOG-ID
024400         WS-LOGCLS-FILE-NAME WS-LOGCLS-LINE-NO
024500         WS-LOGCLS-STATUS-LITERAL WS-LOGCLS-ERROR-CODE
024600         WS-LOGCLS-ERROR-MESSAGE.
024700     PERFORM 8100-PRINT-JOB-REPORT THRU 8100-EXIT.
024800     STOP RUN.
024900*-----------------------------------------------------------------
025000* 1000-INIT-WORKAREAS - LOAD THE MAPPING-CONFIG RULE TABLE.
025100*-----------------------------------------------------------------
025200 1000-INIT-WORKAREAS.
025300     MOVE 'RUNNING'          TO PRG-JOB-STATUS.
025400     MOVE 0                  TO PRG-TOTAL-RECORDS.
025500     MOVE 0                  TO PRG-PROCESSED-RECORDS.
025600     MOVE 0                  TO PRG-PERCENT.
025700     MOVE 0                  TO PRG-EST-TOTAL-SECS.
025800     MOVE 0                  TO PRG-TIME-LEFT-SECS.
025900     MOVE 0                  TO JRS-TREATED-COUNT.
026000     MOVE 0                  TO JRS-FAILED-COUNT.
026100     MOVE 'EINQ'             TO WS-DDNAME-PREFIX.
026200*
026300     PERFORM 1100-LOAD-MAPPING-CONFIG THRU 1100-EXIT.
026400 1000-EXIT.
026500     EXIT.
026600*-----------------------------------------------------------------
026700* 1100-LOAD-MAPPING-CONFIG - READ MAPCFG INTO EMPRUL-WORK-TABLE.
026800*    IF THE FILE WON'T OPEN OR CARRIES NO ENTRIES, THE SEEDED
026900*    EMPLOYEES CONFIGURATION IS USED INSTEAD (SEE 30JUN99
027000*    CHANGE LOG ENTRY ABOVE) RATHER THAN FAILING THE JOB.
027100*-----------------------------------------------------------------
027200 1100-LOAD-MAPPING-CONFIG.
027300     MOVE 0     TO EMPRUL-ENTRY-COUNT.
027400     MOVE SPACE TO WS-MAPCFG-EOF-SWITCH.
027500     MOVE SPACE TO WS-MAPCFG-OPEN-OK-SWITCH.
027600     OPEN INPUT MAPCFG-RULE-FILE.
027700     IF WS-MAPCFG-STATUS = '00'
027800         SET WS-MAPCFG-OPENED-OK TO TRUE
027900         PERFORM 1110-READ-ONE-RULE-LINE UNTIL WS-MAPCFG-AT-EOF
028000         CLOSE MAPCFG-RULE-FILE
028100     END-IF.
028200*
028300     IF NOT WS-MAPCFG-OPENED-OK OR EMPRUL-ENTRY-COUNT = 0
028400         PERFORM 1050-LOAD-SEEDED-MAPPING THRU 1050-EXIT
028500     END-IF.
028600 1100-EXIT.
028700     EXIT.
028800*-----------------------------------------------------------------
028900 1110-READ-ONE-RULE-LINE.
029000     READ MAPCFG-RULE-FILE
029100         AT END
029200             SET WS-MAPCFG-AT-EOF TO TRUE
029300         NOT AT END
029400             IF EMPRUL-ENTRY-COUNT < 20 AND
029500                     MAPCFG-RULE-RECORD NOT = SPACES
029600                 ADD 1 TO EMPRUL-ENTRY-COUNT
029700                 MOVE MRR-RULE-NAME TO RULE-NAME(EMPRUL-ENTRY-COUNT)
029800                 MOVE MRR-RULE-TYPE TO RULE-TYPE(EMPRUL-ENTRY-COUNT)
029900                 MOVE MRR-RULE-REQ  TO RULE-REQ(EMPRUL-ENTRY-COUNT)
030000                 MOVE MRR-RULE-NULL TO RULE-NULL(EMPRUL-ENTRY-COUNT)
030100                 MOVE MRR-RULE-PAT  TO RULE-PAT(EMPRUL-ENTRY-COUNT)
030200             END-IF
030300     END-READ.
030400*-----------------------------------------------------------------
030500* 1050-LOAD-SEEDED-MAPPING - COPY EMPRUL-SEEDED-TABLE (THE
030600*    HARD-CODED "EMPLOYEES" CONFIGURATION) INTO THE RUN-TIME
030700*    RULE TABLE, AND SET THE DUPLICATE-CHECK FIELD POSITIONS
030800*    (ID=1, FIRSTNAME=2, LASTNAME=3 IN THE SEEDED ORDER).
030900*-----------------------------------------------------------------
031000 1050-LOAD-SEEDED-MAPPING.
031100     MOVE 7 TO EMPRUL-ENTRY-COUNT.
031200     PERFORM 1060-COPY-ONE-SEEDED-ENTRY
031300             VARYING EMPRUL-IX FROM 1 BY 1
031400             UNTIL EMPRUL-IX > 7.
031500     MOVE 3 TO EMPRUL-DUP-FIELD-COUNT.
031600     MOVE 1 TO EMPRUL-DUP-FIELD-POS(1).
031700     MOVE 2 TO EMPRUL-DUP-FIELD-POS(2).
031800     MOVE 3 TO EMPRUL-DUP-FIELD-POS(3).
031900 1050-EXIT.
032000     EXIT.
032100*-----------------------------------------------------------------
032200 1060-COPY-ONE-SEEDED-ENTRY.
032300     MOVE SD-RULE-NAME(EMPRUL-IX) TO RULE-NAME(EMPRUL-IX).
032400     MOVE SD-RULE-TYPE(EMPRUL-IX) TO RULE-TYPE(EMPRUL-IX).
032500     MOVE SD-RULE-REQ(EMPRUL-IX)  TO RULE-REQ(EMPRUL-IX).
032600     MOVE SD-RULE-NULL(EMPRUL-IX) TO RULE-NULL(EMPRUL-IX).
032700     MOVE SD-RULE-PAT(EMPRUL-IX)  TO RULE-PAT(EMPRUL-IX).
032800*-----------------------------------------------------------------
032900* 2000-PRECOUNT-INPUT - FIRST PASS OVER DATAIN.  CALLS COBEIN02
033000*    ONCE PER QUEUED FILE AND ACCUMULATES THE RUN'S TOTAL
033100*    RECORD COUNT SO PRG-EST-TOTAL-SECS CAN BE SET BEFORE ANY
033200*    FILE IS ACTUALLY INGESTED.  A HEADER IS ASSUMED PRESENT ON
033300*    EVERY CSV FEED (THE SEEDED MAPPING IS CONFIGURED THAT WAY
033400*    -- SEE COBEIN03).
033500*-----------------------------------------------------------------
033600 2000-PRECOUNT-INPUT.
033700     MOVE 0     TO WS-RUN-TOTAL-RECORDS.
033800     MOVE SPACE TO WS-DATAIN-EOF-SWITCH.
033900     OPEN INPUT DATAIN-QUEUE-FILE.
034000     IF WS-DATAIN-STATUS NOT = '00'
034100         GO TO 2000-EXIT
034200     END-IF.
034300     PERFORM 2100-PRECOUNT-ONE-LINE UNTIL WS-DATAIN-AT-EOF.
034400     CLOSE DATAIN-QUEUE-FILE.
034500*
034600     MOVE WS-RUN-TOTAL-RECORDS TO PRG-TOTAL-RECORDS.
034700     IF WS-RUN-TOTAL-RECORDS > 0
034800         COMPUTE PRG-EST-TOTAL-SECS =
034900             WS-RUN-TOTAL-RECORDS / 5
035000         IF PRG-EST-TOTAL-SECS < 1
035100             MOVE 1 TO PRG-EST-TOTAL-SECS
035200         END-IF
035300     END-IF.
035400 2000-EXIT.
035500     EXIT.
035600*-----------------------------------------------------------------
035700 2100-PRECOUNT-ONE-LINE.
035800     READ DATAIN-QUEUE-FILE
035900         AT END
036000             SET WS-DATAIN-AT-EOF TO TRUE
036100         NOT AT END
036200             IF DATAIN-QUEUE-RECORD NOT = SPACES
036300                 MOVE DATAIN-QUEUE-RECORD TO
036400                     INPUT-QUEUE-DRIVER-RECORD
036500                 PERFORM 2110-ALLOCATE-DDNAME THRU 2110-EXIT
036600                 MOVE 'Y' TO LKC-HEADER-PRESENT
036700                 CALL 'COBEIN02' USING WS-CURR-DDNAME
036800                     DRV-FILE-EXT LKC-HEADER-PRESENT
036900                     LKC-RECORD-COUNT LKC-COUNT-STATUS
037000                 IF LKC-COUNT-STATUS = 'Y'
037100                     ADD LKC-RECORD-COUNT TO WS-RUN-TOTAL-RECORDS
037200                 END-IF
037300             END-IF
037400     END-READ.
037500*-----------------------------------------------------------------
037600 2110-ALLOCATE-DDNAME.
037700     ADD 1 TO WS-SEQ-NUMBER.
037800     MOVE WS-SEQ-NUMBER TO WS-DDNAME-SEQ-ED.
037900 2110-EXIT.
038000     EXIT.
038100*-----------------------------------------------------------------
038200* 3000-PROCESS-INPUT-QUEUE - SECOND PASS OVER DATAIN.  EACH
038300*    ENTRY IS STAGED, DISPATCHED BY EXTENSION TO COBEIN03, AND
038400*    RECORDED INTO THE APPROPRIATE JOB-RESULT-LISTS ENTRY.
038500*-----------------------------------------------------------------
038600 3000-PROCESS-INPUT-QUEUE.
038700     MOVE SPACE TO WS-DATAIN-EOF-SWITCH.
038800     OPEN INPUT DATAIN-QUEUE-FILE.
038900     IF WS-DATAIN-STATUS NOT = '00'
039000         SET WS-DATAIN-AT-EOF TO TRUE
039100     END-IF.
039200     PERFORM 3100-PROCESS-ONE-LINE UNTIL WS-DATAIN-AT-EOF.
039300     IF WS-DATAIN-STATUS = '00'
039400         CLOSE DATAIN-QUEUE-FILE
039500     END-IF.
039600 3000-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------
039900 3100-PROCESS-ONE-LINE.
040000     READ DATAIN-QUEUE-FILE
040100         AT END
040200             SET WS-DATAIN-AT-EOF TO TRUE
040300         NOT AT END
040400             IF DATAIN-QUEUE-RECORD NOT = SPACES
040500                 MOVE DATAIN-QUEUE-RECORD TO
040600                     INPUT-QUEUE-DRIVER-RECORD
040700                 PERFORM 3200-STAGE-AND-DISPATCH THRU 3200-EXIT
040800             END-IF
040900     END-READ.
041000*-----------------------------------------------------------------
041100* 3200-STAGE-AND-DISPATCH - ALLOCATE A DDNAME FOR THE CURRENT
041200*    QUEUE ENTRY, DISPATCH IT BY EXTENSION, AND STAMP THE
041300*    DISPOSITION.  THE ACTUAL DATA_IN-TO-DATA_TREATMENT MOVE
041400*    AND THE STAGED-STAMP VALUE ITSELF ARE A JCL/UTILITY
041500*    CONCERN (IEBGENER PLUS THE SHOP'S DATE-STAMP UTILITY) THAT
041600*    RUNS AHEAD OF THIS STEP; THIS PARAGRAPH JUST POINTS THE
041700*    DYNAMIC DD AT THE RESULT.
041800*-----------------------------------------------------------------
041900 3200-STAGE-AND-DISPATCH.
042000     PERFORM 2110-ALLOCATE-DDNAME THRU 2110-EXIT.
042100     MOVE SPACE TO WS-CURR-INGEST-OK-SWITCH.
042200     MOVE SPACES TO WS-CURR-FAIL-REASON.
042300     MOVE 0     TO WS-CURR-SUCCESS-COUNT.
042400*
042500     IF DRV-FILE-EXT = 'CSV ' OR DRV-FILE-EXT = 'csv ' OR
042600             DRV-FILE-EXT = 'XML ' OR DRV-FILE-EXT = 'xml '
042700         PERFORM 3210-CALL-INGESTION THRU 3210-EXIT
042800     ELSE
042900         MOVE 'Unsupported file type' TO WS-CURR-FAIL-REASON
043000     END-IF.
043100*
043200     IF WS-CURR-INGEST-OK
043300         SET DRV-DISP-BACKUP TO TRUE
043400         PERFORM 3300-FILE-TO-TREATED THRU 3300-EXIT
043500     ELSE
043600         SET DRV-DISP-FAILED TO TRUE
043700         PERFORM 3400-FILE-TO-FAILED THRU 3400-EXIT
043800     END-IF.
043900 3200-EXIT.
044000     EXIT.
044100*-----------------------------------------------------------------
044200 3210-CALL-INGESTION.
044300     CALL 'COBEIN03' USING WS-CURR-DDNAME DRV-FILE-NAME
044400                           DRV-FILE-EXT WS-CURR-SUCCESS-COUNT
044500                           WS-CURR-INGEST-OK-SWITCH
044600                           WS-CURR-FAIL-REASON.
044700     PERFORM 4000-UPDATE-PROGRESS THRU 4000-EXIT.
044800 3210-EXIT.
044900     EXIT.
045000*-----------------------------------------------------------------
045100 3300-FILE-TO-TREATED.
045200     IF JRS-TREATED-COUNT < 500
045300         ADD 1 TO JRS-TREATED-COUNT
045400         MOVE DRV-FILE-NAME
045500           TO JRS-TREATED-NAME(JRS-TREATED-COUNT)
045600         MOVE 'SUCCESS'
045700           TO JRS-TREATED-STATUS(JRS-TREATED-COUNT)
045800     END-IF.
045900 3300-EXIT.
046000     EXIT.
046100*-----------------------------------------------------------------
046200 3400-FILE-TO-FAILED.
046300     IF JRS-FAILED-COUNT < 500
046400         ADD 1 TO JRS-FAILED-COUNT
046500         MOVE DRV-FILE-NAME
046600           TO JRS-FAILED-NAME(JRS-FAILED-COUNT)
046700         MOVE WS-CURR-FAIL-REASON
046800           TO JRS-FAILED-REASON(JRS-FAILED-COUNT)
046900     END-IF.
047000 3400-EXIT.
047100     EXIT.
047200*-----------------------------------------------------------------
047300* 4000-UPDATE-PROGRESS - RECOMPUTE PERCENT/TIME-LEFT AFTER EACH
047400*    FILE FINISHES.  PROCESSED-RECORDS ALREADY REFLECTS THE
047500*    FILE'S SUCCESS+FAILURE COUNT (COBEIN07 MAINTAINS IT AS
047600*    EACH RECORD IS LOGGED).  A ZERO-RECORD RUN (EMPTY DATA_IN
047700*    QUEUE) HAS NO RATIO TO COMPUTE, SO PERCENT TRACKS THE JOB
047800*    STATUS INSTEAD -- ZERO WHILE STILL RUNNING, 100 ONCE
047900*    FINISHED (TICKET HR-0337).
048000*-----------------------------------------------------------------
048100 4000-UPDATE-PROGRESS.
048200     IF PRG-TOTAL-RECORDS = 0
048300         IF PRG-STATUS-FINISHED
048400             MOVE 100 TO PRG-PERCENT
048500         ELSE
048600             MOVE 0 TO PRG-PERCENT
048700         END-IF
048800         MOVE 0 TO PRG-TIME-LEFT-SECS
048900         GO TO 4000-EXIT
049000     END-IF.
049100     COMPUTE PRG-PERCENT ROUNDED =
049200         PRG-PROCESSED-RECORDS * 100 / PRG-TOTAL-RECORDS.
049300     IF PRG-PERCENT > 100
049400         MOVE 100 TO PRG-PERCENT
049500     END-IF.
049600     COMPUTE PRG-TIME-LEFT-SECS ROUNDED =
049700         PRG-EST-TOTAL-SECS * (100 - PRG-PERCENT) / 100.
049800     IF PRG-TIME-LEFT-SECS < 0
049900         MOVE 0 TO PRG-TIME-LEFT-SECS
050000     END-IF.
050100 4000-EXIT.
050200     EXIT.
050300*-----------------------------------------------------------------
050400* 8050-PRINT-FILE-SECTIONS - PER-FILE CONTROL BREAK FOR THE JOB
050500*    REPORT.  RE-OPENS LOGHFILE/LOGDFILE INPUT (COBEIN07 CLOSED
050600*    ITS OWN EXTEND HANDLES AT 8000-FINISH-JOB) AND MERGES EACH
050700*    LOAD LOG HEADER WITH ITS OWN FAILED-LINE DETAIL BY LOG-ID,
050800*    ONE HEADER RECORD AT A TIME (TICKET HR-0331).
050900*-----------------------------------------------------------------
051000 8050-PRINT-FILE-SECTIONS.
051100     MOVE SPACE TO WS-LOGHRPT-EOF-SWITCH.
051200     MOVE SPACE TO WS-LOGDRPT-EOF-SWITCH.
051300     MOVE SPACE TO WS-LOGDRPT-BUFFERED-SWITCH.
051400     OPEN INPUT LOGHFILE-RPT-FILE.
051500     IF WS-LOGHRPT-STATUS = '00'
051600         SET WS-LOGHRPT-OPENED-OK TO TRUE
051700     ELSE
051800         SET WS-LOGHRPT-AT-EOF TO TRUE
051900     END-IF.
052000     OPEN INPUT LOGDFILE-RPT-FILE.
052100     IF WS-LOGDRPT-STATUS = '00'
052200         SET WS-LOGDRPT-OPENED-OK TO TRUE
052300     ELSE
052400         SET WS-LOGDRPT-AT-EOF TO TRUE
052500     END-IF.
052600     PERFORM 8060-PRINT-ONE-FILE-SECTION THRU 8060-EXIT
052700             UNTIL WS-LOGHRPT-AT-EOF.
052800     IF WS-LOGHRPT-OPENED-OK
052900         CLOSE LOGHFILE-RPT-FILE
053000     END-IF.
053100     IF WS-LOGDRPT-OPENED-OK
053200         CLOSE LOGDFILE-RPT-FILE
053300     END-IF.
053400 8050-EXIT.
053500     EXIT.
053600*-----------------------------------------------------------------
053700 8060-PRINT-ONE-FILE-SECTION.
053800     READ LOGHFILE-RPT-FILE INTO LOAD-LOG-HEADER-RECORD
053900         AT END
054000             SET WS-LOGHRPT-AT-EOF TO TRUE
054100         NOT AT END
054200             MOVE SPACES TO JOBRPT-PRINT-LINE
054300             STRING 'FILE ' LOG-FILE-NAME '     STATUS '
054400                 LOG-STATUS
054500                 DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE
054600             PERFORM 8090-WRITE-REPORT-LINE
054700             MOVE SPACES TO JOBRPT-PRINT-LINE
054800             MOVE LOG-TOTAL-LINES   TO WS-EDIT-TOTAL-7
054900             MOVE LOG-SUCCESS-LINES TO WS-EDIT-SUCCESS-7
055000             MOVE LOG-FAILED-LINES  TO WS-EDIT-FAILED-7
055100             STRING '     TOTAL ' WS-EDIT-TOTAL-7
055200                 '  SUCCESS ' WS-EDIT-SUCCESS-7
055300                 '  FAILED ' WS-EDIT-FAILED-7
055400                 DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE
055500             PERFORM 8090-WRITE-REPORT-LINE
055600             PERFORM 8070-READ-ONE-DETAIL THRU 8070-EXIT
055700                     UNTIL WS-LOGDRPT-AT-EOF
055800                        OR (WS-LOGDRPT-IS-BUFFERED
055900                            AND DET-LOG-ID NOT = LOG-ID)
056000     END-READ.
056100 8060-EXIT.
056200     EXIT.
056300*-----------------------------------------------------------------
056400* 8070-READ-ONE-DETAIL - ONE-RECORD LOOKAHEAD OVER LOGDFILE.  A
056500*    DETAIL LINE READ FOR A LATER FILE STAYS BUFFERED UNTIL THAT
056600*    FILE'S OWN HEADER SECTION IS REACHED (LOGDFILE HOLDS EACH
056700*    FILE'S LINES TOGETHER AND IN LOG-ID ORDER, SEE COBEIN07).
056800*-----------------------------------------------------------------
056900 8070-READ-ONE-DETAIL.
057000     IF NOT WS-LOGDRPT-IS-BUFFERED
057100         READ LOGDFILE-RPT-FILE INTO LOAD-LOG-DETAIL-RECORD
057200             AT END
057300                 SET WS-LOGDRPT-AT-EOF TO TRUE
057400             NOT AT END
057500                 SET WS-LOGDRPT-IS-BUFFERED TO TRUE
057600         END-READ
057700     END-IF.
057800     IF WS-LOGDRPT-IS-BUFFERED AND DET-LOG-ID = LOG-ID
057900         IF DET-STATUS-FAILED
058000             PERFORM 8080-PRINT-ONE-DETAIL-LINE THRU 8080-EXIT
058100         END-IF
058200         MOVE SPACE TO WS-LOGDRPT-BUFFERED-SWITCH
058300     END-IF.
058400 8070-EXIT.
058500     EXIT.
058600*-----------------------------------------------------------------
058700 8080-PRINT-ONE-DETAIL-LINE.
058800     MOVE SPACES TO JOBRPT-PRINT-LINE.
058900     MOVE DET-LINE-NO TO WS-EDIT-LINE-7.
059000     STRING '  LINE ' WS-EDIT-LINE-7 '  FAILED  ' DET-PROBLEM
059100         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
059200     PERFORM 8090-WRITE-REPORT-LINE.
059300 8080-EXIT.
059400     EXIT.
059500*-----------------------------------------------------------------
059600* 8090-WRITE-REPORT-LINE - COMMON WRITE FOR EVERY REPORT LINE.
059700*    THE SANITY VIEW CATCHES A CALLER THAT WROTE THE LINE WITHOUT
059800*    EVER MOVING OR STRING-ING TEXT INTO IT (TICKET HR-0340).
059900*-----------------------------------------------------------------
060000 8090-WRITE-REPORT-LINE.
060100     IF JPL-SANITY-CHECK NOT = SPACES
060200         WRITE JOBRPT-PRINT-LINE
060300     END-IF.
060400*-----------------------------------------------------------------
060500* 8100-PRINT-JOB-REPORT - THE END-OF-RUN REPORT.  THE PER-FILE
060600*    SECTIONS ARE PRINTED FIRST (8050), THEN THE RUN-LEVEL
060700*    TOTALS BELOW.  3210-CALL-INGESTION IS THE ONLY OTHER PLACE
060800*    THAT PERFORMS 4000-UPDATE-PROGRESS, AND IT NEVER RUNS AGAIN
060900*    ONCE THE QUEUE IS EMPTY -- SO A ZERO-RECORD RUN (EMPTY
061000*    DATA_IN, OR A QUEUE OF NOTHING BUT UNSUPPORTED EXTENSIONS)
061100*    WOULD OTHERWISE REPORT ZERO PERCENT FOREVER.  RECOMPUTING
061200*    HERE, AFTER THE STATUS FLIPS TO FINISHED, IS WHAT DRIVES
061300*    PRG-PERCENT TO 100 FOR THAT CASE (TICKET HR-0341).
061400*-----------------------------------------------------------------
061500 8100-PRINT-JOB-REPORT.
061600     MOVE 'FINISHED' TO PRG-JOB-STATUS.
061700     PERFORM 4000-UPDATE-PROGRESS THRU 4000-EXIT.
061800*
061900     OPEN OUTPUT JOBRPT-REPORT-FILE.
062000     MOVE SPACES TO JOBRPT-PRINT-LINE.
062100     MOVE 'EMPLOYEE FILE INGESTION - JOB REPORT'
062200         TO JOBRPT-PRINT-LINE.
062300     PERFORM 8090-WRITE-REPORT-LINE.
062400*
062500     PERFORM 8050-PRINT-FILE-SECTIONS THRU 8050-EXIT.
062600*
062700     MOVE SPACES TO JOBRPT-PRINT-LINE.
062800     MOVE JRS-TREATED-COUNT TO WS-EDIT-COUNT-7.
062900     STRING 'FILES TREATED:  ' WS-EDIT-COUNT-7
063000         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
063100     PERFORM 8090-WRITE-REPORT-LINE.
063200*
063300     MOVE SPACES TO JOBRPT-PRINT-LINE.
063400     MOVE JRS-FAILED-COUNT TO WS-EDIT-COUNT-7.
063500     STRING 'FILES FAILED:   ' WS-EDIT-COUNT-7
063600         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
063700     PERFORM 8090-WRITE-REPORT-LINE.
063800*
063900     PERFORM 8110-PRINT-ONE-FAILED-FILE
064000             VARYING JRS-FAILED-IX FROM 1 BY 1
064100             UNTIL JRS-FAILED-IX > JRS-FAILED-COUNT.
064200*
064300     MOVE SPACES TO JOBRPT-PRINT-LINE.
064400     MOVE PRG-TOTAL-RECORDS     TO WS-EDIT-COUNT-7.
064500     MOVE PRG-PROCESSED-RECORDS TO WS-EDIT-COUNT-7-B.
064600     MOVE PRG-PERCENT           TO WS-EDIT-PERCENT-3.
064700     STRING 'TOTAL RECORDS:  ' WS-EDIT-COUNT-7
064800         '   PROCESSED: ' WS-EDIT-COUNT-7-B
064900         '   PERCENT: ' WS-EDIT-PERCENT-3
065000         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
065100     PERFORM 8090-WRITE-REPORT-LINE.
065200*
065300     MOVE SPACES TO JOBRPT-PRINT-LINE.
065400     STRING 'JOB STATUS: ' PRG-JOB-STATUS
065500         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
065600     PERFORM 8090-WRITE-REPORT-LINE.
065700     CLOSE JOBRPT-REPORT-FILE.
065800 8100-EXIT.
065900     EXIT.
066000*-----------------------------------------------------------------
066100 8110-PRINT-ONE-FAILED-FILE.
066200     MOVE SPACES TO JOBRPT-PRINT-LINE.
066300     STRING '     ' JRS-FAILED-NAME(JRS-FAILED-IX)
066400         ' - ' JRS-FAILED-REASON(JRS-FAILED-IX)
066500         DELIMITED BY SIZE INTO JOBRPT-PRINT-LINE.
066600     PERFORM 8090-WRITE-REPORT-LINE.
066700*-----------------------------------------------------------------
066800* END OF PROGRAM COBEIN01.
066900*-----------------------------------------------------------------
