000100*-----------------------------------------------------------------
000200*    COBEIN02 - EMPLOYEE FILE INGESTION - RECORD COUNTER
000300*               CALLED BY COBEIN01 AT STARTUP (ONCE PER QUEUED
000400*               INPUT FILE) SO THE JOB CAN PRE-COUNT THE TOTAL
000500*               NUMBER OF RECORDS ACROSS THE WHOLE DATA_IN
000600*               QUEUE BEFORE ANY FILE IS INGESTED.  A COUNTING
000700*               ERROR ON ONE FILE MUST NOT STOP THE JOB -- IT
000800*               JUST CONTRIBUTES ZERO TO THE RUN TOTAL.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001200*                     SYSTEM (EIS)
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    COBEIN02.
001600 AUTHOR.        R T HARTWELL.
001700 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001800 DATE-WRITTEN.  APRIL 20, 1989.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    20APR89  RTH  ORIGINAL PROGRAM -- CSV LINE COUNT ONLY.
002500*    03OCT91  JLK  ADDED XML TAG-OCCURRENCE COUNT (TICKET
002600*                  HR-0231, SALARY FEED ADDED XML SUPPLIERS).
002700*    19APR93  RTH  HEADER-LINE SUBTRACTION NOW FLOORED AT ZERO
002800*                  -- A ONE-LINE FILE WITH A HEADER CONFIGURED
002900*                  WAS COUNTING -1 RECORD (REPORTED BY OPS).
003000*    17FEB99  MDC  Y2K -- REVIEWED, NO DATE ARITHMETIC IN THIS
003100*                  PROGRAM, NO CHANGE REQUIRED.
003200*    08JUL99  MDC  ADDED UPSI-0 TRACE SWITCH FOR OPS TO TURN ON
003300*                  A COUNT-BY-COUNT DISPLAY WHEN A FEED'S
003400*                  TOTALS LOOK WRONG (TICKET HR-0311).
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS EMP-CNT-TRACE-SWITCH
004000         ON  STATUS IS EMP-CNT-TRACE-ON
004100         OFF STATUS IS EMP-CNT-TRACE-OFF
004200     CLASS EMP-ALPHA-CLASS   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CNT-INPUT-FILE  ASSIGN TO WS-CURR-DDNAME
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS WS-CNT-FILE-STATUS.
004900*        ** WS-CURR-DDNAME IS AN 8-CHAR UPPERCASE DDNAME, NOT A
005000*        ** PATH -- COBEIN01 DYNAMICALLY ALLOCATES ONE DD PER
005100*        ** QUEUE ENTRY BEFORE CALLING THIS PROGRAM.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CNT-INPUT-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  CNT-INPUT-RECORD                PIC X(200).
005900 01  CNT-INPUT-RECORD-RED REDEFINES CNT-INPUT-RECORD.
006000     05  CNT-REC-FIRST-10            PIC X(10).
006100     05  FILLER                      PIC X(190).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-CNT-FILE-STATUS              PIC X(2)  VALUE SPACES.
006600 01  WS-CNT-EOF-SWITCH               PIC X     VALUE SPACE.
006700     88  WS-CNT-AT-EOF                   VALUE 'Y'.
006800*
006900 01  WS-COUNTERS.
007000     05  WS-LINE-COUNT               PIC 9(7)  COMP.
007100     05  WS-TAG-COUNT                PIC 9(7)  COMP.
007200     05  FILLER                      PIC X(2).
007300*
007400 01  WS-FILE-EXT-AREA.
007500     05  WS-FILE-EXT                 PIC X(4).
007600 01  WS-FILE-EXT-RED REDEFINES WS-FILE-EXT-AREA.
007700     05  WS-FILE-EXT-3               PIC X(3).
007800     05  FILLER                      PIC X(1).
007900*
008000 01  WS-XML-TAG-LITERALS.
008100     05  WS-OPEN-TAG                 PIC X(20)
008200                       VALUE "<EMPLOYEE>".
008300     05  FILLER                      PIC X(2).
008400*
008500 01  WS-MISC-FLAGS.
008600     05  WS-EXT-IS-ALPHA-SWITCH      PIC X     VALUE SPACE.
008700         88  WS-EXT-IS-ALPHA               VALUE 'Y'.
008800     05  WS-EXT-CHAR-INDEX           PIC 9(1)  COMP.
008900     05  FILLER                      PIC X(2).
009000*
009100 LINKAGE SECTION.
009200 01  LK-CURR-DDNAME                  PIC X(8).
009300 01  LK-FILE-EXT                     PIC X(4).
009400 01  LK-HEADER-PRESENT               PIC X(1).
009500     88  LK-HAS-HEADER                   VALUE 'Y'.
009600 01  LK-RECORD-COUNT                 PIC 9(7)  COMP.
009700 01  LK-COUNT-STATUS                 PIC X(1).
009800     88  LK-COUNT-OK                     VALUE 'Y'.
009900*
010000*    ** DDNAME LAYOUT COBEIN01 SYNTHESIZES: A 4-CHAR QUEUE
010100*    ** PREFIX FOLLOWED BY A 4-DIGIT SEQUENCE NUMBER, E.G.
010200*    ** "EINQ0007" -- THE SEQUENCE PORTION IS TRACED WHEN
010300*    ** EMP-CNT-TRACE-SWITCH IS ON.
010400 01  WS-DDNAME-AREA.
010500     05  WS-CURR-DDNAME              PIC X(8).
010600     05  FILLER                      PIC X(2).
010700 01  WS-DDNAME-RED REDEFINES WS-DDNAME-AREA.
010800     05  WS-DDNAME-PREFIX            PIC X(4).
010900     05  WS-DDNAME-SEQ               PIC X(4).
011000*-----------------------------------------------------------------
011100 PROCEDURE DIVISION USING LK-CURR-DDNAME LK-FILE-EXT
011200                          LK-HEADER-PRESENT LK-RECORD-COUNT
011300                          LK-COUNT-STATUS.
011400*-----------------------------------------------------------------
011500 0000-COUNT-RECORDS.
011600*
011700     MOVE LK-CURR-DDNAME             TO WS-CURR-DDNAME.
011800     MOVE LK-FILE-EXT                TO WS-FILE-EXT-AREA.
011900     MOVE 0                          TO LK-RECORD-COUNT.
012000     MOVE 'Y'                        TO LK-COUNT-STATUS.
012100*
012200     IF EMP-CNT-TRACE-ON
012300         DISPLAY 'COBEIN02 - COUNTING DD ' WS-CURR-DDNAME
012400                 ' SEQ ' WS-DDNAME-SEQ ' EXT ' WS-FILE-EXT-3
012500     END-IF.
012600*
012700     PERFORM 0100-VALIDATE-EXT-FORMAT.
012800*
012900     EVALUATE WS-FILE-EXT-3
013000         WHEN 'CSV'
013100             PERFORM 1000-COUNT-CSV-LINES THRU 1000-EXIT
013200         WHEN 'XML'
013300             PERFORM 2000-COUNT-XML-ELEMENTS THRU 2000-EXIT
013400         WHEN OTHER
013500             MOVE 0 TO LK-RECORD-COUNT
013600     END-EVALUATE.
013700*
013800     IF EMP-CNT-TRACE-ON
013900         DISPLAY 'COBEIN02 - COUNT RESULT ' LK-RECORD-COUNT
014000                 ' STATUS ' LK-COUNT-STATUS
014100     END-IF.
014200*
014300     GOBACK.
014400*-----------------------------------------------------------------
014500* 0100-VALIDATE-EXT-FORMAT - THE FEED'S EXTENSION SHOULD BE
014600*    PURE ALPHABETIC ("CSV", "XML").  A CORRUPTED QUEUE ENTRY
014700*    (STRAY DIGIT OR PUNCTUATION) IS TREATED AS UNSUPPORTED
014800*    RATHER THAN LEFT TO FALL THROUGH BY ACCIDENT.
014900*-----------------------------------------------------------------
015000 0100-VALIDATE-EXT-FORMAT.
015100     SET WS-EXT-IS-ALPHA TO TRUE.
015200     PERFORM 0110-CHECK-ONE-EXT-CHAR
015300             VARYING WS-EXT-CHAR-INDEX FROM 1 BY 1
015400             UNTIL WS-EXT-CHAR-INDEX > 3.
015500     IF NOT WS-EXT-IS-ALPHA
015600         MOVE SPACES TO WS-FILE-EXT-3
015700     END-IF.
015800*-----------------------------------------------------------------
015900 0110-CHECK-ONE-EXT-CHAR.
016000     IF WS-FILE-EXT-3(WS-EXT-CHAR-INDEX:1) IS NOT EMP-ALPHA-CLASS
016100         MOVE SPACE TO WS-EXT-IS-ALPHA-SWITCH
016200     END-IF.
016300*-----------------------------------------------------------------
016400* 1000-COUNT-CSV-LINES - NON-BLANK LINE COUNT, LESS ONE HEADER
016500*    LINE WHEN CONFIGURED, FLOORED AT ZERO (SEE 19APR93 ABOVE).
016600*-----------------------------------------------------------------
016700 1000-COUNT-CSV-LINES.
016800     MOVE 0     TO WS-LINE-COUNT.
016900     MOVE SPACE TO WS-CNT-EOF-SWITCH.
017000     OPEN INPUT CNT-INPUT-FILE.
017100     IF WS-CNT-FILE-STATUS NOT = '00'
017200         MOVE 'N' TO LK-COUNT-STATUS
017300         MOVE 0   TO LK-RECORD-COUNT
017400         GO TO 1000-EXIT
017500     END-IF.
017600*
017700     PERFORM 1010-READ-CSV-LINE UNTIL WS-CNT-AT-EOF.
017800     CLOSE CNT-INPUT-FILE.
017900*
018000     IF LK-HAS-HEADER AND WS-LINE-COUNT > 0
018100         SUBTRACT 1 FROM WS-LINE-COUNT
018200     END-IF.
018300     MOVE WS-LINE-COUNT TO LK-RECORD-COUNT.
018400 1000-EXIT.
018500     EXIT.
018600*-----------------------------------------------------------------
018700 1010-READ-CSV-LINE.
018800     READ CNT-INPUT-FILE
018900         AT END
019000             SET WS-CNT-AT-EOF TO TRUE
019100         NOT AT END
019200             IF CNT-INPUT-RECORD NOT = SPACES
019300                 ADD 1 TO WS-LINE-COUNT
019400             END-IF
019500     END-READ.
019600*-----------------------------------------------------------------
019700* 2000-COUNT-XML-ELEMENTS - COUNT OCCURRENCES OF THE <EMPLOYEE>
019800*    OPEN TAG ACROSS THE FILE (ONE PER RECORD ELEMENT).
019900*-----------------------------------------------------------------
020000 2000-COUNT-XML-ELEMENTS.
020100     MOVE 0     TO WS-TAG-COUNT.
020200     MOVE SPACE TO WS-CNT-EOF-SWITCH.
020300     OPEN INPUT CNT-INPUT-FILE.
020400     IF WS-CNT-FILE-STATUS NOT = '00'
020500         MOVE 'N' TO LK-COUNT-STATUS
020600         MOVE 0   TO LK-RECORD-COUNT
020700         GO TO 2000-EXIT
020800     END-IF.
020900*
021000     PERFORM 2010-READ-XML-LINE UNTIL WS-CNT-AT-EOF.
021100     CLOSE CNT-INPUT-FILE.
021200*
021300     MOVE WS-TAG-COUNT TO LK-RECORD-COUNT.
021400 2000-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 2010-READ-XML-LINE.
021800     READ CNT-INPUT-FILE
021900         AT END
022000             SET WS-CNT-AT-EOF TO TRUE
022100         NOT AT END
022200             INSPECT CNT-INPUT-RECORD TALLYING WS-TAG-COUNT
022300                 FOR ALL WS-OPEN-TAG
022400     END-READ.
022500*-----------------------------------------------------------------
022600* END OF PROGRAM COBEIN02.
022700*-----------------------------------------------------------------
