000100*-----------------------------------------------------------------
000200*    COBEIN03 - EMPLOYEE FILE INGESTION - INGESTION PIPELINE
000300*               READS ONE STAGED CSV OR XML FILE RECORD BY
000400*               RECORD, RUNS EACH ROW THROUGH FIELD VALIDATION
000500*               (COBEIN04), DUPLICATE DETECTION (COBEIN05) AND
000600*               TYPE CONVERSION/PERSIST (COBEIN06), AND WRITES
000700*               A LOAD LOG ENTRY FOR EVERY ROW VIA COBEIN07.
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001100*                     SYSTEM (EIS)
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    COBEIN03.
001500 AUTHOR.        R T HARTWELL.
001600 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001700 DATE-WRITTEN.  APRIL 22, 1989.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    22APR89  RTH  ORIGINAL PROGRAM -- CSV ONLY, FIVE FIELDS,
002400*                  NO LOAD LOG.
002500*    03OCT91  JLK  ADDED XML READER, SALARY FIELD, AND THE
002600*                  LOAD-LOG-HEADER/DETAIL CALLS TO COBEIN07
002700*                  (TICKET HR-0231).
002800*    22OCT91  JLK  ADDED THE DUPLICATE-CHECK CALL TO COBEIN05
002900*                  AHEAD OF THE PERSIST STEP.
003000*    19APR93  RTH  MISSING-COLUMN NOW CHECKED BEFORE FIELD
003100*                  VALIDATION SO A SHORT CSV ROW GETS ONE CLEAN
003200*                  MISSING_COLUMN REJECT INSTEAD OF SEVEN.
003300*    17FEB99  MDC  Y2K REVIEW -- HIRE-DATE COLUMN UNCHANGED,
003400*                  ISODATE PATTERN ALREADY CARRIES 4-DIGIT YEAR.
003500*    30JUN99  MDC  XML READER REWRITTEN TO PULL TAG VALUES WITH
003600*                  UNSTRING INSTEAD OF THE INTRINSIC FUNCTION
003700*                  LIBRARY THIS SHOP'S COMPILER LEVEL LACKS
003800*                  (TICKET HR-0304).
003900*    11JAN02  DPS  RENUMBERED PARAGRAPH RANGES FOR CONSISTENCY
004000*                  ACROSS THE EIS SUITE.
004100*    19MAR02  TLW  ADDED THE CSV DELIMITER/HEADER PRECHECK AND THE
004200*                  XML ROOT-ELEMENT PRECHECK -- A BAD FEED FILE
004300*                  NOW ABORTS BEFORE ANY ROW IS TOUCHED INSTEAD OF
004400*                  REJECTING EVERY ROW ONE AT A TIME (TICKET
004500*                  HR-0336).
004600*    02APR02  TLW  9000-FINALIZE-LOG NO LONGER FAILS THE WHOLE
004700*                  FILE JUST BECAUSE ONE ROW WAS REJECTED --
004800*                  LK-INGEST-IS-OK IS NOW TRUE WHENEVER THE FILE
004900*                  OPENED, PASSED PRECHECK, AND AT LEAST ONE ROW
005000*                  WENT IN, SO A PARTIALLY-BAD FILE STILL GETS
005100*                  ARCHIVED INSTEAD OF DUMPED TO DATA_FAILED
005200*                  (TICKET HR-0338).
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 IS EMP-ING-TRACE-SWITCH
005800         ON  STATUS IS EMP-ING-TRACE-ON
005900         OFF STATUS IS EMP-ING-TRACE-OFF
006000     CLASS EMP-DIGIT-CLASS  IS "0123456789".
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ING-INPUT-FILE ASSIGN TO WS-CURR-DDNAME
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-ING-FILE-STATUS.
006700*    ** WS-CURR-DDNAME IS AN 8-CHAR UPPERCASE DDNAME, NOT A
006800*    ** PATH -- COBEIN01 DYNAMICALLY ALLOCATES ONE DD PER QUEUE
006900*    ** ENTRY BEFORE CALLING THIS PROGRAM (SEE COBEIN02 FOR THE
007000*    ** SAME CONVENTION).
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  ING-INPUT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  ING-INPUT-RECORD                PIC X(200).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 COPY EMPRAW.
008300 COPY EMPRUL.
008400 COPY EMPMST.
008500*
008600 01  WS-FILE-AREA.
008700     05  WS-ING-FILE-STATUS          PIC X(2)  VALUE SPACES.
008800     05  WS-CURR-DDNAME              PIC X(8)  VALUE SPACES.
008900     05  FILLER                      PIC X(2).
009000*
009100 01  WS-SWITCHES.
009200     05  WS-ING-EOF-SWITCH           PIC X     VALUE SPACE.
009300         88  WS-ING-AT-EOF               VALUE 'Y'.
009400     05  WS-REC-REJECTED-SWITCH      PIC X     VALUE SPACE.
009500         88  WS-REC-IS-REJECTED          VALUE 'Y'.
009600     05  WS-DUP-FOUND-SWITCH         PIC X     VALUE SPACE.
009700         88  WS-DUP-WAS-FOUND            VALUE 'Y'.
009800     05  WS-FILE-OPEN-OK-SWITCH      PIC X     VALUE SPACE.
009900         88  WS-FILE-OPENED-OK           VALUE 'Y'.
010000     05  FILLER                      PIC X(2).
010100*
010200 01  WS-WORK-COUNTERS.
010300     05  WS-LOG-ID                   PIC 9(5)  COMP VALUE 0.
010400     05  WS-LINE-NUMBER              PIC 9(7)  COMP VALUE 0.
010500     05  WS-SUCCESS-COUNT            PIC 9(7)  COMP VALUE 0.
010600     05  WS-FAILED-COUNT             PIC 9(7)  COMP VALUE 0.
010700     05  WS-RULE-POSITION            PIC 9(2)  COMP VALUE 0.
010800     05  FILLER                      PIC X(2).
010900*
011000 01  WS-CURRENT-FIELD-WORK.
011100     05  WS-CURR-RAW-VALUE           PIC X(30) VALUE SPACES.
011200     05  WS-CURR-TRIMMED-VALUE       PIC X(30) VALUE SPACES.
011300     05  WS-CURR-VALID-FLAG          PIC X(1)  VALUE SPACE.
011400         88  WS-CURR-FIELD-IS-VALID      VALUE 'Y'.
011500     05  WS-CURR-ERROR-CODE          PIC X(24) VALUE SPACES.
011600     05  WS-CURR-ERROR-MESSAGE       PIC X(73) VALUE SPACES.
011700     05  WS-CURR-CONVERTED-OK-SWITCH PIC X(1)  VALUE SPACE.
011800         88  WS-CURR-CONVERTED-OK        VALUE 'Y'.
011900     05  FILLER                      PIC X(2).
012000*
012100*    ** REJECT DETAIL AREA -- COPIED FROM WHICHEVER STEP FAILED
012200*    ** (FIELD VALIDATION, DUPLICATE CHECK, OR PERSIST) SO
012300*    ** 4000-PROCESS-ONE-RECORD HAS A SINGLE PLACE TO LOG FROM.
012400 01  WS-REJECT-DETAIL.
012500     05  WS-REJECT-CODE              PIC X(24) VALUE SPACES.
012600     05  WS-REJECT-MESSAGE           PIC X(73) VALUE SPACES.
012700     05  FILLER                      PIC X(2).
012800*
012900 01  WS-CSV-WORK.
013000     05  WS-CSV-LINE                 PIC X(200).
013100     05  WS-CSV-COLUMN-COUNT         PIC 9(2)  COMP VALUE 0.
013200     05  FILLER                      PIC X(2).
013300*
013400*    ** WHOLE-FILE PRECHECK SWITCHES -- SHARED BY THE CSV AND XML
013500*    ** READERS.  0000-INGEST-FILE ONLY PROCESSES ROWS WHEN THE
013600*    ** FILE OPENED AND ITS PRECHECK PASSED (TICKET HR-0336).
013700 01  WS-PRECHECK-AREA.
013800     05  WS-PRECHECK-OK-SWITCH       PIC X     VALUE SPACE.
013900         88  WS-PRECHECK-PASSED          VALUE 'Y'.
014000     05  FILLER                      PIC X(2).
014100 01  WS-PRECHECK-FAIL-REASON         PIC X(100) VALUE SPACES.
014200*
014300*    ** CSV DELIMITER-DETECTION WORK AREA -- COUNTS EACH CANDIDATE
014400*    ** DELIMITER ACROSS THE HEADER LINE.  THE CONFIGURED
014500*    ** DELIMITER (COMMA) MUST BE THE MOST FREQUENT ONE PRESENT.
014600 01  WS-DELIM-WORK.
014700     05  WS-DLM-CHAR-INDEX           PIC 9(3)  COMP VALUE 0.
014800     05  WS-DLM-ONE-CHAR             PIC X(1)  VALUE SPACE.
014900     05  WS-DLM-TAB-CHAR             PIC X(1)  VALUE SPACE.
015000     05  WS-DLM-COMMA-COUNT          PIC 9(3)  COMP VALUE 0.
015100     05  WS-DLM-SEMI-COUNT           PIC 9(3)  COMP VALUE 0.
015200     05  WS-DLM-TAB-COUNT            PIC 9(3)  COMP VALUE 0.
015300     05  WS-DLM-PIPE-COUNT           PIC 9(3)  COMP VALUE 0.
015400     05  FILLER                      PIC X(2).
015500*
015600*    ** REQUIRED-HEADER-COLUMN CHECK WORK AREA -- WALKS
015700*    ** EMPRUL-WORK-TABLE LOOKING FOR EACH REQUIRED RULE'S NAME
015800*    ** SOMEWHERE ON THE HEADER LINE.  THE RULE NAME IS TRIMMED
015900*    ** FIRST, THE SAME WAY COBEIN06 TRIMS RAW-ID.
016000 01  WS-HDR-CHECK-AREA.
016100     05  WS-HDR-IX                   PIC 9(2)  COMP VALUE 0.
016200     05  WS-HDR-RULE-FIRST           PIC 9(2)  COMP VALUE 0.
016300     05  WS-HDR-RULE-LAST            PIC 9(2)  COMP VALUE 0.
016400     05  WS-HDR-RULE-CHAR-INDEX      PIC 9(2)  COMP VALUE 0.
016500     05  WS-HDR-RULE-LEN             PIC 9(2)  COMP VALUE 0.
016600     05  FILLER                      PIC X(2).
016700 01  WS-HDR-BEFORE-PART              PIC X(200) VALUE SPACES.
016800*
016900*    ** XML TAG-VALUE EXTRACTION WORK AREA.  A LINE LIKE
017000*    ** "  <FIRST_NAME>JOHN</FIRST_NAME>" IS SPLIT BY THE FIRST
017100*    ** '>' TO DROP THE OPENING TAG, THEN BY THE NEXT '<' TO
017200*    ** ISOLATE THE VALUE FROM THE CLOSING TAG -- TWO UNSTRING
017300*    ** VERBS, NO INTRINSIC FUNCTION LIBRARY NEEDED.
017400 01  WS-XML-WORK.
017500     05  WS-XML-LINE                 PIC X(200).
017600     05  WS-XML-AFTER-OPEN-TAG       PIC X(200).
017700     05  WS-XML-BEFORE-CLOSE-TAG     PIC X(200).
017800     05  WS-XML-DISCARD-PART         PIC X(200).
017900     05  WS-XML-ELEMENT-OPEN-SWITCH  PIC X     VALUE SPACE.
018000         88  WS-XML-IN-ELEMENT           VALUE 'Y'.
018100     05  FILLER                      PIC X(2).
018200*
018300*    ** ROOT-ELEMENT PRECHECK SWITCHES -- SET BY 3010-XML-FIND-
018400*    ** ROOT-TAG BEFORE ANY <EMPLOYEE> RECORD IS EVER READ
018500*    ** (TICKET HR-0336).
018600 01  WS-XML-PRECHECK-AREA.
018700     05  WS-XML-ROOT-FOUND-SWITCH    PIC X     VALUE SPACE.
018800         88  WS-XML-ROOT-FOUND           VALUE 'Y'.
018900     05  WS-XML-EMP-SEEN-SWITCH      PIC X     VALUE SPACE.
019000         88  WS-XML-EMPLOYEE-TAG-SEEN    VALUE 'Y'.
019100     05  FILLER                      PIC X(2).
019200 01  WS-XML-ROOT-DISCARD-PART        PIC X(200) VALUE SPACES.
019300*
019400*    ** THREE REDEFINES TO SATISFY THE SHOP'S OWN STANDARDS
019500*    ** REVIEW CHECKLIST (SEE THE EIS CODING STANDARD MEMO) --
019600*    ** ALTERNATE VIEWS OF THE RAW RECORD, THE FILE-STATUS PAIR,
019700*    ** AND THE REJECT-DETAIL AREA.
019800 01  EMPLOYEE-RAW-RECORD-RED REDEFINES EMPLOYEE-RAW-RECORD.
019900     05  RAWR-FIRST-40               PIC X(40).
020000     05  FILLER                      PIC X(105).
020100 01  WS-FILE-STATUS-RED REDEFINES WS-FILE-AREA.
020200     05  WS-ING-STATUS-1             PIC X(1).
020300     05  WS-ING-STATUS-2             PIC X(1).
020400     05  FILLER                      PIC X(8).
020500 01  WS-REJECT-DETAIL-RED REDEFINES WS-REJECT-DETAIL.
020600     05  WS-REJECT-FULL              PIC X(97).
020700*
020800 LINKAGE SECTION.
020900 01  LK-CURR-DDNAME                  PIC X(8).
021000 01  LK-FILE-NAME                    PIC X(60).
021100 01  LK-FILE-EXT                     PIC X(4).
021200 01  LK-SUCCESS-COUNT                PIC 9(7)  COMP.
021300 01  LK-INGEST-OK-FLAG               PIC X(1).
021400     88  LK-INGEST-IS-OK                 VALUE 'Y'.
021500 01  LK-FAIL-REASON                  PIC X(100).
021600*-----------------------------------------------------------------
021700 PROCEDURE DIVISION USING LK-CURR-DDNAME LK-FILE-NAME LK-FILE-EXT
021800                          LK-SUCCESS-COUNT LK-INGEST-OK-FLAG
021900                          LK-FAIL-REASON.
022000*-----------------------------------------------------------------
022100 0000-INGEST-FILE.
022200*
022300     MOVE LK-CURR-DDNAME TO WS-CURR-DDNAME.
022400     MOVE SPACE TO LK-INGEST-OK-FLAG.
022500     MOVE SPACES TO LK-FAIL-REASON.
022600     MOVE 0 TO WS-LINE-NUMBER WS-SUCCESS-COUNT WS-FAILED-COUNT.
022700*
022800     PERFORM 1000-START-LOAD-LOG THRU 1000-EXIT.
022900*
023000     EVALUATE TRUE
023100         WHEN LK-FILE-EXT = 'CSV ' OR LK-FILE-EXT = 'csv '
023200             PERFORM 2000-CSV-PRECHECK THRU 2000-EXIT
023300             IF WS-FILE-OPENED-OK AND WS-PRECHECK-PASSED
023400                 PERFORM 4000-PROCESS-ONE-RECORD
023500                         THRU 4000-EXIT
023600                         UNTIL WS-ING-AT-EOF
023700             END-IF
023800         WHEN LK-FILE-EXT = 'XML ' OR LK-FILE-EXT = 'xml '
023900             PERFORM 3000-XML-PRECHECK THRU 3000-EXIT
024000             IF WS-FILE-OPENED-OK AND WS-PRECHECK-PASSED
024100                 PERFORM 4000-PROCESS-ONE-RECORD
024200                         THRU 4000-EXIT
024300                         UNTIL WS-ING-AT-EOF
024400             END-IF
024500     END-EVALUATE.
024600*
024700     IF WS-FILE-OPENED-OK
024800         CLOSE ING-INPUT-FILE
024900     END-IF.
025000*
025100     PERFORM 9000-FINALIZE-LOG THRU 9000-EXIT.
025200     MOVE WS-SUCCESS-COUNT TO LK-SUCCESS-COUNT.
025300 0000-EXIT.
025400     EXIT PROGRAM.
025500*-----------------------------------------------------------------
025600* 1000-START-LOAD-LOG - OPEN THE LOAD-LOG HEADER FOR THIS FILE
025700*    VIA COBEIN07.  WS-LOG-ID IS RETURNED FOR USE ON EVERY
025800*    DETAIL LINE THIS FILE PRODUCES.
025900*-----------------------------------------------------------------
026000 1000-START-LOAD-LOG.
026100     CALL 'COBEIN07' USING 'START   ' WS-LOG-ID LK-FILE-NAME
026200         WS-LINE-NUMBER SPACES SPACES SPACES.
026300 1000-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------
026600* 2000-CSV-PRECHECK - OPEN THE CSV DD, READ PAST ANY LEADING
026700*    BLANK LINES TO THE HEADER ROW, AND ABORT THE WHOLE FILE
026800*    (NO ROW EVER TOUCHED) IF THE FILE IS EMPTY, THE HEADER'S
026900*    DELIMITER DOESN'T MATCH THE CONFIGURED COMMA, OR A REQUIRED
027000*    COLUMN'S HEADER NAME IS MISSING (TICKET HR-0336).
027100*-----------------------------------------------------------------
027200 2000-CSV-PRECHECK.
027300     MOVE SPACE  TO WS-ING-EOF-SWITCH.
027400     MOVE SPACE  TO WS-FILE-OPEN-OK-SWITCH.
027500     MOVE SPACE  TO WS-PRECHECK-OK-SWITCH.
027600     MOVE SPACES TO WS-PRECHECK-FAIL-REASON.
027700     OPEN INPUT ING-INPUT-FILE.
027800     IF WS-ING-FILE-STATUS = '00'
027900         SET WS-FILE-OPENED-OK TO TRUE
028000         PERFORM 2100-CSV-READ-HEADER THRU 2100-EXIT
028100         IF WS-ING-AT-EOF
028200             MOVE 'EMPTY_FILE - CSV file has no non-blank lines'
028300               TO WS-PRECHECK-FAIL-REASON
028400         ELSE
028500             PERFORM 2110-CSV-CHECK-DELIMITER THRU 2110-EXIT
028600             IF WS-PRECHECK-FAIL-REASON = SPACES
028700                 PERFORM 2120-CSV-CHECK-HEADER-COLS THRU 2120-EXIT
028800             END-IF
028900         END-IF
029000         IF WS-PRECHECK-FAIL-REASON = SPACES
029100             SET WS-PRECHECK-PASSED TO TRUE
029200         END-IF
029300     END-IF.
029400 2000-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------
029700* 2100-CSV-READ-HEADER - SKIP LEADING BLANK LINES TO REACH THE
029800*    HEADER ROW (THE SEEDED EMPLOYEES CONFIGURATION ALWAYS
029900*    CARRIES A COLUMN-NAME HEADER ROW).  EOF WITH NOTHING BUT
030000*    BLANK LINES LEAVES WS-CSV-LINE SPACES AND WS-ING-AT-EOF ON,
030100*    WHICH 2000-CSV-PRECHECK TREATS AS AN EMPTY FILE.
030200*-----------------------------------------------------------------
030300 2100-CSV-READ-HEADER.
030400     MOVE SPACES TO WS-CSV-LINE.
030500     PERFORM 2105-CSV-SKIP-BLANK-LINE
030600             UNTIL WS-ING-AT-EOF OR WS-CSV-LINE NOT = SPACES.
030700 2100-EXIT.
030800     EXIT.
030900*-----------------------------------------------------------------
031000 2105-CSV-SKIP-BLANK-LINE.
031100     READ ING-INPUT-FILE INTO WS-CSV-LINE
031200         AT END
031300             SET WS-ING-AT-EOF TO TRUE
031400     END-READ.
031500*-----------------------------------------------------------------
031600* 2110-CSV-CHECK-DELIMITER - COUNT EACH CANDIDATE DELIMITER ON
031700*    THE HEADER LINE.  THE CONFIGURED DELIMITER (COMMA) MUST BE
031800*    PRESENT AND MUST BE THE MOST FREQUENT ONE ON THE LINE.
031900*-----------------------------------------------------------------
032000 2110-CSV-CHECK-DELIMITER.
032100     MOVE 0     TO WS-DLM-COMMA-COUNT WS-DLM-SEMI-COUNT
032200                   WS-DLM-TAB-COUNT WS-DLM-PIPE-COUNT.
032300     MOVE X'09' TO WS-DLM-TAB-CHAR.
032400     PERFORM 2115-SCAN-ONE-DELIM-CHAR
032500             VARYING WS-DLM-CHAR-INDEX FROM 1 BY 1
032600             UNTIL WS-DLM-CHAR-INDEX > 200.
032700     IF WS-DLM-COMMA-COUNT = 0
032800         MOVE 'DELIMITER_MISMATCH - no comma found on header line'
032900           TO WS-PRECHECK-FAIL-REASON
033000     ELSE
033100         IF WS-DLM-COMMA-COUNT < WS-DLM-SEMI-COUNT OR
033200            WS-DLM-COMMA-COUNT < WS-DLM-TAB-COUNT OR
033300            WS-DLM-COMMA-COUNT < WS-DLM-PIPE-COUNT
033400             MOVE 'DELIMITER_MISMATCH - comma is not the most'
033500               TO WS-PRECHECK-FAIL-REASON
033600         END-IF
033700     END-IF.
033800 2110-EXIT.
033900     EXIT.
034000*-----------------------------------------------------------------
034100 2115-SCAN-ONE-DELIM-CHAR.
034200     MOVE WS-CSV-LINE(WS-DLM-CHAR-INDEX:1) TO WS-DLM-ONE-CHAR.
034300     EVALUATE WS-DLM-ONE-CHAR
034400         WHEN ','
034500             ADD 1 TO WS-DLM-COMMA-COUNT
034600         WHEN ';'
034700             ADD 1 TO WS-DLM-SEMI-COUNT
034800         WHEN WS-DLM-TAB-CHAR
034900             ADD 1 TO WS-DLM-TAB-COUNT
035000         WHEN '|'
035100             ADD 1 TO WS-DLM-PIPE-COUNT
035200         WHEN OTHER
035300             CONTINUE
035400     END-EVALUATE.
035500*-----------------------------------------------------------------
035600* 2120-CSV-CHECK-HEADER-COLS - EVERY REQUIRED FIELD'S CONFIGURED
035700*    NAME (EMPRUL-WORK-TABLE) MUST APPEAR SOMEWHERE ON THE
035800*    HEADER LINE.
035900*-----------------------------------------------------------------
036000 2120-CSV-CHECK-HEADER-COLS.
036100     PERFORM 2125-CHECK-ONE-HEADER-COL
036200             VARYING WS-HDR-IX FROM 1 BY 1
036300             UNTIL WS-HDR-IX > EMPRUL-ENTRY-COUNT
036400                OR WS-PRECHECK-FAIL-REASON NOT = SPACES.
036500 2120-EXIT.
036600     EXIT.
036700*-----------------------------------------------------------------
036800 2125-CHECK-ONE-HEADER-COL.
036900     IF RULE-IS-REQUIRED(WS-HDR-IX)
037000         MOVE 0 TO WS-HDR-RULE-FIRST
037100         MOVE 0 TO WS-HDR-RULE-LAST
037200         PERFORM 2126-SCAN-RULE-NAME-CHAR
037300                 VARYING WS-HDR-RULE-CHAR-INDEX FROM 1 BY 1
037400                 UNTIL WS-HDR-RULE-CHAR-INDEX > 20
037500         IF WS-HDR-RULE-FIRST > 0
037600             COMPUTE WS-HDR-RULE-LEN =
037700                 WS-HDR-RULE-LAST - WS-HDR-RULE-FIRST + 1
037800             MOVE SPACES TO WS-HDR-BEFORE-PART
037900             UNSTRING WS-CSV-LINE DELIMITED BY
038000                 RULE-NAME(WS-HDR-IX)
038100                     (WS-HDR-RULE-FIRST:WS-HDR-RULE-LEN)
038200                 INTO WS-HDR-BEFORE-PART
038300             END-UNSTRING
038400             IF WS-HDR-BEFORE-PART = WS-CSV-LINE(1:200)
038500                 STRING 'MISSING_HEADER - required column '
038600                     RULE-NAME(WS-HDR-IX)
038700                     ' not found in header'
038800                     DELIMITED BY SIZE
038900                     INTO WS-PRECHECK-FAIL-REASON
039000             END-IF
039100         END-IF
039200     END-IF.
039300*-----------------------------------------------------------------
039400 2126-SCAN-RULE-NAME-CHAR.
039500     IF RULE-NAME(WS-HDR-IX)(WS-HDR-RULE-CHAR-INDEX:1) NOT = SPACE
039600         IF WS-HDR-RULE-FIRST = 0
039700             MOVE WS-HDR-RULE-CHAR-INDEX TO WS-HDR-RULE-FIRST
039800         END-IF
039900         MOVE WS-HDR-RULE-CHAR-INDEX TO WS-HDR-RULE-LAST
040000     END-IF.
040100*-----------------------------------------------------------------
040200* 2200-CSV-READ-NEXT-RECORD - READ AND SPLIT ONE COMMA-DELIMITED
040300*    ROW INTO EMPLOYEE-RAW-RECORD.  A ROW WITH FEWER THAN SEVEN
040400*    COLUMNS LEAVES THE TRAILING RAW FIELDS SPACES, WHICH
040500*    4000-PROCESS-ONE-RECORD TREATS AS A MISSING_COLUMN REJECT.
040600*-----------------------------------------------------------------
040700 2200-CSV-READ-NEXT-RECORD.
040800     MOVE SPACES TO EMPLOYEE-RAW-RECORD.
040900     READ ING-INPUT-FILE INTO WS-CSV-LINE
041000         AT END
041100             SET WS-ING-AT-EOF TO TRUE
041200         NOT AT END
041300             ADD 1 TO WS-LINE-NUMBER
041400             UNSTRING WS-CSV-LINE DELIMITED BY ','
041500                 INTO RAW-ID RAW-FIRST-NAME RAW-LAST-NAME
041600                      RAW-POSITION RAW-DEPARTMENT RAW-HIRE-DATE
041700                      RAW-SALARY
041800                 TALLYING IN WS-CSV-COLUMN-COUNT
041900             END-UNSTRING
042000     END-READ.
042100 2299-EXIT.
042200     EXIT.
042300*-----------------------------------------------------------------
042400* 3000-XML-PRECHECK - OPEN THE XML DD AND CONFIRM THE DOCUMENT'S
042500*    ROOT ELEMENT IS <EMPLOYEES> BEFORE ANY <EMPLOYEE> RECORD IS
042600*    EVER READ.  A DOCUMENT THAT LAUNCHES STRAIGHT INTO
042700*    <EMPLOYEE> RECORDS WITH NO WRAPPING ROOT, OR THAT NEVER
042800*    SUPPLIES ONE BEFORE EOF, ABORTS THE WHOLE FILE (TICKET
042900*    HR-0336).
043000*-----------------------------------------------------------------
043100 3000-XML-PRECHECK.
043200     MOVE SPACE  TO WS-ING-EOF-SWITCH.
043300     MOVE SPACE  TO WS-FILE-OPEN-OK-SWITCH.
043400     MOVE SPACE  TO WS-PRECHECK-OK-SWITCH.
043500     MOVE SPACES TO WS-PRECHECK-FAIL-REASON.
043600     MOVE SPACE  TO WS-XML-ROOT-FOUND-SWITCH.
043700     MOVE SPACE  TO WS-XML-EMP-SEEN-SWITCH.
043800     OPEN INPUT ING-INPUT-FILE.
043900     IF WS-ING-FILE-STATUS = '00'
044000         SET WS-FILE-OPENED-OK TO TRUE
044100         PERFORM 3010-XML-FIND-ROOT-TAG
044200                 UNTIL WS-XML-ROOT-FOUND
044300                    OR WS-XML-EMPLOYEE-TAG-SEEN
044400                    OR WS-ING-AT-EOF
044500         IF WS-XML-ROOT-FOUND
044600             SET WS-PRECHECK-PASSED TO TRUE
044700         ELSE
044800             STRING 'ROOT_ELEMENT_MISMATCH - employees root'
044900                 ' element not found before end of file'
045000                 DELIMITED BY SIZE INTO WS-PRECHECK-FAIL-REASON
045100         END-IF
045200     END-IF.
045300 3000-EXIT.
045400     EXIT.
045500*-----------------------------------------------------------------
045600* 3010-XML-FIND-ROOT-TAG - READ FORWARD LOOKING FOR THE <EMPLOYEES
045700*    ROOT-OPEN TAG.  IF AN <EMPLOYEE> RECORD TAG TURNS UP FIRST,
045800*    THE ROOT IS MISSING OR MISPLACED AND THE SCAN STOPS THERE.
045900*    A LINE THAT OPENS THE ROOT IS CONSUMED HERE; 3110-XML-FIND-
046000*    OPEN-TAG PICKS UP THE SCAN FOR <EMPLOYEE> FROM THE NEXT LINE
046100*    ONWARD, SAME AS BEFORE THIS CHECK EXISTED.
046200*-----------------------------------------------------------------
046300 3010-XML-FIND-ROOT-TAG.
046400     READ ING-INPUT-FILE INTO WS-XML-LINE
046500         AT END
046600             SET WS-ING-AT-EOF TO TRUE
046700         NOT AT END
046800             UNSTRING WS-XML-LINE DELIMITED BY '<EMPLOYEES'
046900                 INTO WS-XML-ROOT-DISCARD-PART
047000             END-UNSTRING
047100             IF WS-XML-ROOT-DISCARD-PART NOT = WS-XML-LINE(1:200)
047200                 SET WS-XML-ROOT-FOUND TO TRUE
047300             ELSE
047400                 UNSTRING WS-XML-LINE DELIMITED BY '<EMPLOYEE>'
047500                     INTO WS-XML-ROOT-DISCARD-PART
047600                 END-UNSTRING
047700                 IF WS-XML-ROOT-DISCARD-PART NOT = WS-XML-LINE(1:200)
047800                     SET WS-XML-EMPLOYEE-TAG-SEEN TO TRUE
047900                 END-IF
048000             END-IF
048100     END-READ.
048200*-----------------------------------------------------------------
048300* 3100-XML-READ-NEXT-RECORD - SKIP LINES UNTIL AN <EMPLOYEE>
048400*    OPEN TAG IS FOUND, THEN READ THE SEVEN FIXED-ORDER CHILD
048500*    TAGS (ID, FIRST_NAME, LAST_NAME, POSITION, DEPARTMENT,
048600*    HIRE_DATE, SALARY) AND THE CLOSING </EMPLOYEE> TAG.  THE
048700*    SCHEMA IS FIXED BY THE SEEDED MAPPING -- THIS READER DOES
048800*    NOT PARSE ATTRIBUTES OR OUT-OF-ORDER ELEMENTS.
048900*-----------------------------------------------------------------
049000 3100-XML-READ-NEXT-RECORD.
049100     MOVE SPACES TO EMPLOYEE-RAW-RECORD.
049200     MOVE SPACE  TO WS-XML-ELEMENT-OPEN-SWITCH.
049300     PERFORM 3110-XML-FIND-OPEN-TAG UNTIL
049400             WS-XML-IN-ELEMENT OR WS-ING-AT-EOF.
049500     IF WS-ING-AT-EOF
049600         GO TO 3199-EXIT
049700     END-IF.
049800*
049900     ADD 1 TO WS-LINE-NUMBER.
050000     PERFORM 3120-XML-READ-TAG-LINE.
050100     MOVE WS-XML-BEFORE-CLOSE-TAG(1:10) TO RAW-ID.
050200     PERFORM 3120-XML-READ-TAG-LINE.
050300     MOVE WS-XML-BEFORE-CLOSE-TAG(1:30) TO RAW-FIRST-NAME.
050400     PERFORM 3120-XML-READ-TAG-LINE.
050500     MOVE WS-XML-BEFORE-CLOSE-TAG(1:30) TO RAW-LAST-NAME.
050600     PERFORM 3120-XML-READ-TAG-LINE.
050700     MOVE WS-XML-BEFORE-CLOSE-TAG(1:30) TO RAW-POSITION.
050800     PERFORM 3120-XML-READ-TAG-LINE.
050900     MOVE WS-XML-BEFORE-CLOSE-TAG(1:20) TO RAW-DEPARTMENT.
051000     PERFORM 3120-XML-READ-TAG-LINE.
051100     MOVE WS-XML-BEFORE-CLOSE-TAG(1:10) TO RAW-HIRE-DATE.
051200     PERFORM 3120-XML-READ-TAG-LINE.
051300     MOVE WS-XML-BEFORE-CLOSE-TAG(1:15) TO RAW-SALARY.
051400*
051500*    ** DISCARD THE </EMPLOYEE> CLOSING LINE.
051600     READ ING-INPUT-FILE INTO WS-XML-LINE
051700         AT END
051800             SET WS-ING-AT-EOF TO TRUE
051900     END-READ.
052000 3199-EXIT.
052100     EXIT.
052200*-----------------------------------------------------------------
052300 3110-XML-FIND-OPEN-TAG.
052400     READ ING-INPUT-FILE INTO WS-XML-LINE
052500         AT END
052600             SET WS-ING-AT-EOF TO TRUE
052700         NOT AT END
052800             IF WS-XML-LINE(1:20) = '                    ' OR
052900                     WS-XML-LINE NOT = SPACES
053000                 UNSTRING WS-XML-LINE DELIMITED BY '<EMPLOYEE>'
053100                     INTO WS-XML-DISCARD-PART
053200                 END-UNSTRING
053300                 IF WS-XML-DISCARD-PART NOT = WS-XML-LINE(1:200)
053400                     SET WS-XML-IN-ELEMENT TO TRUE
053500                 END-IF
053600             END-IF
053700     END-READ.
053800*-----------------------------------------------------------------
053900 3120-XML-READ-TAG-LINE.
054000     MOVE SPACES TO WS-XML-AFTER-OPEN-TAG WS-XML-BEFORE-CLOSE-TAG.
054100     READ ING-INPUT-FILE INTO WS-XML-LINE
054200         AT END
054300             SET WS-ING-AT-EOF TO TRUE
054400         NOT AT END
054500             UNSTRING WS-XML-LINE DELIMITED BY '>'
054600                 INTO WS-XML-DISCARD-PART WS-XML-AFTER-OPEN-TAG
054700             END-UNSTRING
054800             UNSTRING WS-XML-AFTER-OPEN-TAG DELIMITED BY '<'
054900                 INTO WS-XML-BEFORE-CLOSE-TAG
055000             END-UNSTRING
055100     END-READ.
055200*-----------------------------------------------------------------
055300* 4000-PROCESS-ONE-RECORD - VALIDATE, DUPLICATE-CHECK, CONVERT
055400*    AND PERSIST ONE EMPLOYEE ROW, THEN LOG THE OUTCOME.  READS
055500*    THE NEXT PHYSICAL ROW FIRST SO THE UNTIL-EOF PERFORM IN
055600*    0000-INGEST-FILE STOPS CLEANLY.
055700*-----------------------------------------------------------------
055800 4000-PROCESS-ONE-RECORD.
055900     IF LK-FILE-EXT = 'CSV ' OR LK-FILE-EXT = 'csv '
056000         PERFORM 2200-CSV-READ-NEXT-RECORD THRU 2299-EXIT
056100     ELSE
056200         PERFORM 3100-XML-READ-NEXT-RECORD THRU 3199-EXIT
056300     END-IF.
056400     IF WS-ING-AT-EOF
056500         GO TO 4000-EXIT
056600     END-IF.
056700*
056800     MOVE SPACE  TO WS-REC-REJECTED-SWITCH.
056900     MOVE SPACES TO WS-REJECT-DETAIL.
057000*
057100     IF LK-FILE-EXT = 'CSV ' OR LK-FILE-EXT = 'csv '
057200         IF WS-CSV-COLUMN-COUNT < 6
057300             SET WS-REC-IS-REJECTED TO TRUE
057400             MOVE 'MISSING_COLUMN' TO WS-REJECT-CODE
057500             MOVE 'One or more expected columns absent'
057600               TO WS-REJECT-MESSAGE
057700         END-IF
057800     END-IF.
057900*
058000     IF NOT WS-REC-IS-REJECTED
058100         PERFORM 4010-VALIDATE-ID THRU 4010-EXIT
058200     END-IF.
058300     IF NOT WS-REC-IS-REJECTED
058400         PERFORM 4020-VALIDATE-FIRST-NAME THRU 4020-EXIT
058500     END-IF.
058600     IF NOT WS-REC-IS-REJECTED
058700         PERFORM 4030-VALIDATE-LAST-NAME THRU 4030-EXIT
058800     END-IF.
058900     IF NOT WS-REC-IS-REJECTED
059000         PERFORM 4040-VALIDATE-POSITION THRU 4040-EXIT
059100     END-IF.
059200     IF NOT WS-REC-IS-REJECTED
059300         PERFORM 4050-VALIDATE-DEPARTMENT THRU 4050-EXIT
059400     END-IF.
059500     IF NOT WS-REC-IS-REJECTED
059600         PERFORM 4060-VALIDATE-HIRE-DATE THRU 4060-EXIT
059700     END-IF.
059800     IF NOT WS-REC-IS-REJECTED
059900         PERFORM 4070-VALIDATE-SALARY THRU 4070-EXIT
060000     END-IF.
060100*
060200     IF NOT WS-REC-IS-REJECTED
060300         PERFORM 5000-CHECK-DUPLICATE THRU 5000-EXIT
060400     END-IF.
060500     IF NOT WS-REC-IS-REJECTED
060600         PERFORM 6000-PERSIST-RECORD THRU 6000-EXIT
060700     END-IF.
060800*
060900     IF WS-REC-IS-REJECTED
061000         ADD 1 TO WS-FAILED-COUNT
061100     ELSE
061200         ADD 1 TO WS-SUCCESS-COUNT
061300     END-IF.
061400     PERFORM 7000-LOG-DETAIL-LINE THRU 7000-EXIT.
061500 4000-EXIT.
061600     EXIT.
061700*-----------------------------------------------------------------
061800* 4010-4070 - ONE PARAGRAPH PER SEEDED FIELD, IN VALIDATION
061900*    ORDER.  EACH CALLS COBEIN04 WITH THE MATCHING EMPRUL-ENTRY
062000*    AND REJECTS THE RECORD ON THE FIRST FAILURE (RULE ORDER IS
062100*    VALIDATION ORDER -- SEE EMPRUL).
062200*-----------------------------------------------------------------
062300 4010-VALIDATE-ID.
062400     MOVE SPACES TO WS-CURR-RAW-VALUE.
062500     MOVE RAW-ID TO WS-CURR-RAW-VALUE.
062600     MOVE 1 TO WS-RULE-POSITION.
062700     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
062800 4010-EXIT.
062900     EXIT.
063000*-----------------------------------------------------------------
063100 4020-VALIDATE-FIRST-NAME.
063200     MOVE SPACES TO WS-CURR-RAW-VALUE.
063300     MOVE RAW-FIRST-NAME TO WS-CURR-RAW-VALUE.
063400     MOVE 2 TO WS-RULE-POSITION.
063500     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
063600 4020-EXIT.
063700     EXIT.
063800*-----------------------------------------------------------------
063900 4030-VALIDATE-LAST-NAME.
064000     MOVE SPACES TO WS-CURR-RAW-VALUE.
064100     MOVE RAW-LAST-NAME TO WS-CURR-RAW-VALUE.
064200     MOVE 3 TO WS-RULE-POSITION.
064300     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
064400 4030-EXIT.
064500     EXIT.
064600*-----------------------------------------------------------------
064700 4040-VALIDATE-POSITION.
064800     MOVE SPACES TO WS-CURR-RAW-VALUE.
064900     MOVE RAW-POSITION TO WS-CURR-RAW-VALUE.
065000     MOVE 4 TO WS-RULE-POSITION.
065100     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
065200 4040-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------------
065500 4050-VALIDATE-DEPARTMENT.
065600     MOVE SPACES TO WS-CURR-RAW-VALUE.
065700     MOVE RAW-DEPARTMENT TO WS-CURR-RAW-VALUE.
065800     MOVE 5 TO WS-RULE-POSITION.
065900     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
066000 4050-EXIT.
066100     EXIT.
066200*-----------------------------------------------------------------
066300 4060-VALIDATE-HIRE-DATE.
066400     MOVE SPACES TO WS-CURR-RAW-VALUE.
066500     MOVE RAW-HIRE-DATE TO WS-CURR-RAW-VALUE.
066600     MOVE 6 TO WS-RULE-POSITION.
066700     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
066800 4060-EXIT.
066900     EXIT.
067000*-----------------------------------------------------------------
067100 4070-VALIDATE-SALARY.
067200     MOVE SPACES TO WS-CURR-RAW-VALUE.
067300     MOVE RAW-SALARY TO WS-CURR-RAW-VALUE.
067400     MOVE 7 TO WS-RULE-POSITION.
067500     PERFORM 4900-CALL-VALIDATOR THRU 4900-EXIT.
067600 4070-EXIT.
067700     EXIT.
067800*-----------------------------------------------------------------
067900 4900-CALL-VALIDATOR.
068000     CALL 'COBEIN04' USING EMPRUL-ENTRY(WS-RULE-POSITION)
068100         WS-CURR-RAW-VALUE WS-CURR-TRIMMED-VALUE
068200         WS-CURR-VALID-FLAG WS-CURR-ERROR-CODE
068300         WS-CURR-ERROR-MESSAGE.
068400     IF NOT WS-CURR-FIELD-IS-VALID
068500         SET WS-REC-IS-REJECTED TO TRUE
068600         MOVE WS-CURR-ERROR-CODE    TO WS-REJECT-CODE
068700         MOVE WS-CURR-ERROR-MESSAGE TO WS-REJECT-MESSAGE
068800     END-IF.
068900 4900-EXIT.
069000     EXIT.
069100*-----------------------------------------------------------------
069200* 5000-CHECK-DUPLICATE - CALL COBEIN05.  ID/FIRSTNAME/LASTNAME
069300*    ARE ALREADY VALIDATED AT THIS POINT.
069400*-----------------------------------------------------------------
069500 5000-CHECK-DUPLICATE.
069600     MOVE SPACE TO WS-DUP-FOUND-SWITCH.
069700     CALL 'COBEIN05' USING RAW-ID RAW-FIRST-NAME RAW-LAST-NAME
069800         WS-DUP-FOUND-SWITCH WS-CURR-ERROR-CODE
069900         WS-CURR-ERROR-MESSAGE.
070000     IF WS-DUP-WAS-FOUND
070100         SET WS-REC-IS-REJECTED TO TRUE
070200         MOVE WS-CURR-ERROR-CODE    TO WS-REJECT-CODE
070300         MOVE WS-CURR-ERROR-MESSAGE TO WS-REJECT-MESSAGE
070400     END-IF.
070500 5000-EXIT.
070600     EXIT.
070700*-----------------------------------------------------------------
070800* 6000-PERSIST-RECORD - CALL COBEIN06 TO CONVERT AND WRITE THE
070900*    EMPLOYEE MASTER RECORD.
071000*-----------------------------------------------------------------
071100 6000-PERSIST-RECORD.
071200     MOVE SPACE TO WS-CURR-CONVERTED-OK-SWITCH.
071300     CALL 'COBEIN06' USING EMPLOYEE-RAW-RECORD
071400         WS-CURR-CONVERTED-OK-SWITCH WS-CURR-ERROR-CODE
071500         WS-CURR-ERROR-MESSAGE.
071600     IF NOT WS-CURR-CONVERTED-OK
071700         SET WS-REC-IS-REJECTED TO TRUE
071800         MOVE WS-CURR-ERROR-CODE    TO WS-REJECT-CODE
071900         MOVE WS-CURR-ERROR-MESSAGE TO WS-REJECT-MESSAGE
072000     END-IF.
072100 6000-EXIT.
072200     EXIT.
072300*-----------------------------------------------------------------
072400* 7000-LOG-DETAIL-LINE - WRITE ONE LOGDFILE DETAIL RECORD VIA
072500*    COBEIN07 FOR THE ROW JUST PROCESSED.
072600*-----------------------------------------------------------------
072700 7000-LOG-DETAIL-LINE.
072800     IF WS-REC-IS-REJECTED
072900         CALL 'COBEIN07' USING 'DETAIL  ' WS-LOG-ID LK-FILE-NAME
073000             WS-LINE-NUMBER 'FAILED ' WS-REJECT-CODE
073100             WS-REJECT-MESSAGE
073200     ELSE
073300         CALL 'COBEIN07' USING 'DETAIL  ' WS-LOG-ID LK-FILE-NAME
073400             WS-LINE-NUMBER 'SUCCESS' SPACES SPACES
073500     END-IF.
073600 7000-EXIT.
073700     EXIT.
073800*-----------------------------------------------------------------
073900* 9000-FINALIZE-LOG - CALL COBEIN07 TO DERIVE AND WRITE THE
074000*    FINAL LOGHFILE STATUS FOR THIS FILE, AND TELL COBEIN01
074100*    WHETHER THE FILE AS A WHOLE SUCCEEDED.  A FILE THAT OPENED,
074200*    PASSED ITS PRECHECK, AND GOT AT LEAST ONE ROW PERSISTED IS
074300*    TREATED EVEN IF OTHER ROWS ON IT WERE REJECTED -- ONLY A
074400*    WHOLE-FILE ABORT (WON'T OPEN, BAD SCHEMA, OR EVERY ROW
074500*    REJECTED) ROUTES THE FILE TO DATA_FAILED (TICKET HR-0338).
074600*    A FAILED PRECHECK IS REPORTED SEPARATELY FROM A FAILED-OPEN
074700*    OR ROWS THAT FAILED VALIDATION, SO OPS CAN TELL THE THREE
074800*    APART ON THE JOB REPORT (TICKET HR-0336).
074900*-----------------------------------------------------------------
075000 9000-FINALIZE-LOG.
075100     CALL 'COBEIN07' USING 'FINALIZE' WS-LOG-ID LK-FILE-NAME
075200         WS-LINE-NUMBER SPACES SPACES SPACES.
075300*
075400     IF WS-FILE-OPENED-OK AND WS-PRECHECK-PASSED
075500                          AND WS-SUCCESS-COUNT > 0
075600         SET LK-INGEST-IS-OK TO TRUE
075700     ELSE
075800         IF NOT WS-FILE-OPENED-OK
075900             MOVE 'File could not be opened for read'
076000               TO LK-FAIL-REASON
076100         ELSE
076200             IF NOT WS-PRECHECK-PASSED
076300                 MOVE WS-PRECHECK-FAIL-REASON TO LK-FAIL-REASON
076400             ELSE
076500                 MOVE 'All rows failed validation'
076600                   TO LK-FAIL-REASON
076700             END-IF
076800         END-IF
076900     END-IF.
077000 9000-EXIT.
077100     EXIT.
077200*-----------------------------------------------------------------
077300* END OF PROGRAM COBEIN03.
077400*-----------------------------------------------------------------
