000100*-----------------------------------------------------------------
000200*    COBEIN04 - EMPLOYEE FILE INGESTION - FIELD VALIDATOR
000300*               CALLED ONCE PER CONFIGURED FIELD, IN RULE
000400*               ORDER, BY COBEIN03 FOR EVERY RAW RECORD READ
000500*               FROM THE INPUT FILE.  CHECKS BLANK/REQUIRED,
000600*               TYPE, AND PATTERN IN THAT ORDER; THE FIRST
000700*               FAILURE STOPS THE CHECK AND REJECTS THE FIELD.
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001100*                     SYSTEM (EIS)
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    COBEIN04.
001500 AUTHOR.        R T HARTWELL.
001600 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001700 DATE-WRITTEN.  APRIL 18, 1989.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    18APR89  RTH  ORIGINAL PROGRAM -- REQUIRED/TYPE CHECKS
002400*                  FOR LONG, STRING, LOCAL-DATE.
002500*    03OCT91  JLK  ADDED DECIMAL TYPE CHECK AND THE PATTERN
002600*                  CHECK STEP (TICKET HR-0231, SALARY FIELD
002700*                  ADD).
002800*    22OCT91  JLK  ADDED NUMERIC/NAME/ISODATE/DECIMAL PATTERN
002900*                  PARAGRAPHS.
003000*    14MAY93  RTH  FIXED 3200-PATTERN-NAME TO ACCEPT HYPHEN
003100*                  IN ADDITION TO APOSTROPHE (REPORTED BY HR
003200*                  DEPT ON O'BRIEN-STYLE NAMES REJECTED).
003300*    09FEB94  RTH  CORRECTED LEAP-YEAR TEST IN 2300-CHECK-TYPE
003400*                  -LOCAL-DATE -- CENTURY YEARS NOT DIVISIBLE
003500*                  BY 400 WERE WRONGLY ACCEPTED AS LEAP.
003600*    17FEB99  MDC  Y2K -- CONFIRMED WS-CENTURY-YEAR HOLDS THE
003700*                  FULL 4-DIGIT YEAR THROUGHOUT; NO WINDOWING
003800*                  LOGIC PRESENT OR REQUIRED.
003900*    30JUN99  MDC  REPLACED THE COMPILER-SUPPLIED TRIM/LENGTH
004000*                  WORK WITH A HAND-ROLLED SCAN (TICKET
004100*                  HR-0304) -- THIS SHOP'S COMPILER LEVEL DOES
004200*                  NOT CARRY THE INTRINSIC FUNCTION LIBRARY.
004300*    11JAN02  DPS  SPLIT EACH CHARACTER SCAN OUT TO ITS OWN
004400*                  PARAGRAPH SO THE VARYING PERFORMS RUN
004500*                  OUT-OF-LINE, MATCHING THE REST OF THE EIS
004600*                  SUITE.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS EMP-DIGIT-CLASS   IS "0123456789"
005200     CLASS EMP-NAME-CLASS    IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                                "abcdefghijklmnopqrstuvwxyz"
005400                                " '-".
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-SWITCHES.
006000     05  WS-BLANK-SWITCH             PIC X     VALUE SPACE.
006100         88  WS-VALUE-IS-BLANK             VALUE 'Y'.
006200     05  WS-TYPE-OK-SWITCH           PIC X     VALUE SPACE.
006300         88  WS-TYPE-IS-OK                 VALUE 'Y'.
006400     05  WS-PATTERN-OK-SWITCH        PIC X     VALUE SPACE.
006500         88  WS-PATTERN-IS-OK              VALUE 'Y'.
006600     05  WS-LEAP-YEAR-SWITCH         PIC X     VALUE SPACE.
006700         88  WS-YEAR-IS-LEAP               VALUE 'Y'.
006800     05  FILLER                      PIC X(2).
006900*
007000 01  WS-ERROR-MESSAGE-TABLE.
007100     05  FILLER  PIC X(73) VALUE
007200         "REQUIRED_FIELD_MISSING - value is required".
007300     05  FILLER  PIC X(73) VALUE
007400         "NULL_NOT_ALLOWED - value may not be blank".
007500     05  FILLER  PIC X(73) VALUE
007600         "TYPE_MISMATCH - value is not the configured type".
007700     05  FILLER  PIC X(73) VALUE
007800         "PATTERN_MISMATCH - value does not match the pattern".
007900 01  WS-ERROR-MESSAGE-RED REDEFINES WS-ERROR-MESSAGE-TABLE.
008000     05  WS-ERROR-MSG OCCURS 4 TIMES  PIC X(73).
008100*
008200 01  WS-WORK-VARS.
008300     05  WS-VALUE-LEN                PIC 9(2)  COMP.
008400     05  WS-CHAR-INDEX               PIC 9(2)  COMP.
008500     05  WS-ONE-CHAR                 PIC X(1).
008600     05  WS-SIGN-SEEN-SWITCH         PIC X     VALUE 'N'.
008700         88  WS-SIGN-ALREADY-SEEN         VALUE 'Y'.
008800     05  WS-DOT-SEEN-SWITCH          PIC X     VALUE 'N'.
008900         88  WS-DOT-ALREADY-SEEN          VALUE 'Y'.
009000     05  WS-DIGIT-COUNT              PIC 9(2)  COMP.
009100     05  WS-FIRST-NONBLANK           PIC 9(2)  COMP.
009200     05  WS-LAST-NONBLANK            PIC 9(2)  COMP.
009300     05  WS-DIVIDE-QUOT              PIC 9(4)  COMP.
009400     05  WS-YEAR-REM-4               PIC 9(4)  COMP.
009500     05  WS-YEAR-REM-100             PIC 9(4)  COMP.
009600     05  WS-YEAR-REM-400             PIC 9(4)  COMP.
009700     05  FILLER                      PIC X(2).
009800*
009900*    ** DATE-VALIDATION WORK AREA (REUSED FOR EVERY DATE FIELD)
010000 01  WS-DATE-WORK-AREA.
010100     05  WS-CENTURY-YEAR             PIC 9(4).
010200     05  WS-CAL-MONTH                PIC 9(2).
010300     05  WS-CAL-DAY                  PIC 9(2).
010400     05  WS-CAL-MONTH-N              REDEFINES WS-CAL-MONTH
010500                                     PIC 9(2)  COMP.
010600     05  FILLER                      PIC X(2).
010700*
010800*    ** DAYS-IN-MONTH TABLE, FEBRUARY CARRIES THE COMMON-YEAR
010900*    ** VALUE -- THE LEAP-YEAR ADD-ON IS APPLIED AT 2350.
011000 01  WS-DAYS-IN-MONTH-TABLE.
011100     05  FILLER  PIC 9(2)  VALUE 31.
011200     05  FILLER  PIC 9(2)  VALUE 28.
011300     05  FILLER  PIC 9(2)  VALUE 31.
011400     05  FILLER  PIC 9(2)  VALUE 30.
011500     05  FILLER  PIC 9(2)  VALUE 31.
011600     05  FILLER  PIC 9(2)  VALUE 30.
011700     05  FILLER  PIC 9(2)  VALUE 31.
011800     05  FILLER  PIC 9(2)  VALUE 31.
011900     05  FILLER  PIC 9(2)  VALUE 30.
012000     05  FILLER  PIC 9(2)  VALUE 31.
012100     05  FILLER  PIC 9(2)  VALUE 30.
012200     05  FILLER  PIC 9(2)  VALUE 31.
012300 01  WS-DAYS-IN-MONTH-RED REDEFINES WS-DAYS-IN-MONTH-TABLE.
012400     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
012500*
012600 LINKAGE SECTION.
012700 01  LK-RULE-ENTRY.
012800     05  LK-RULE-NAME                PIC X(20).
012900     05  LK-RULE-TYPE                PIC X(10).
013000     05  LK-RULE-REQ                 PIC X(1).
013100     05  LK-RULE-NULL                PIC X(1).
013200     05  LK-RULE-PAT                 PIC X(10).
013300 01  LK-RAW-VALUE                    PIC X(30).
013400 01  LK-TRIMMED-VALUE                PIC X(30).
013500 01  LK-VALID-FLAG                   PIC X(1).
013600     88  LK-FIELD-IS-VALID               VALUE 'Y'.
013700 01  LK-ERROR-CODE                   PIC X(24).
013800 01  LK-ERROR-MESSAGE                PIC X(73).
013900*-----------------------------------------------------------------
014000 PROCEDURE DIVISION USING LK-RULE-ENTRY LK-RAW-VALUE
014100                          LK-TRIMMED-VALUE LK-VALID-FLAG
014200                          LK-ERROR-CODE LK-ERROR-MESSAGE.
014300*-----------------------------------------------------------------
014400 0000-VALIDATE-FIELD.
014500*
014600     MOVE SPACES     TO LK-TRIMMED-VALUE.
014700     MOVE 'Y'        TO LK-VALID-FLAG.
014800     MOVE SPACES     TO LK-ERROR-CODE.
014900     MOVE SPACES     TO LK-ERROR-MESSAGE.
015000     MOVE SPACE      TO WS-BLANK-SWITCH.
015100*
015200     PERFORM 1000-CHECK-BLANK.
015300*
015400     IF WS-VALUE-IS-BLANK
015500         IF LK-RULE-REQ = 'Y'
015600             MOVE 'N'                       TO LK-VALID-FLAG
015700             MOVE 'REQUIRED_FIELD_MISSING'   TO LK-ERROR-CODE
015800             MOVE WS-ERROR-MSG(1)            TO LK-ERROR-MESSAGE
015900         ELSE
016000             IF LK-RULE-NULL NOT = 'Y'
016100                 MOVE 'N'                    TO LK-VALID-FLAG
016200                 MOVE 'NULL_NOT_ALLOWED'      TO LK-ERROR-CODE
016300                 MOVE WS-ERROR-MSG(2)         TO LK-ERROR-MESSAGE
016400             END-IF
016500         END-IF
016600         GOBACK
016700     END-IF.
016800*
016900     PERFORM 1200-TRIM-VALUE.
017000*
017100     PERFORM 2000-CHECK-TYPE.
017200     IF NOT WS-TYPE-IS-OK
017300         MOVE 'N'                    TO LK-VALID-FLAG
017400         MOVE 'TYPE_MISMATCH'        TO LK-ERROR-CODE
017500         MOVE WS-ERROR-MSG(3)        TO LK-ERROR-MESSAGE
017600         GOBACK
017700     END-IF.
017800*
017900     IF LK-RULE-PAT NOT = SPACES
018000         PERFORM 3000-CHECK-PATTERN
018100         IF NOT WS-PATTERN-IS-OK
018200             MOVE 'N'                TO LK-VALID-FLAG
018300             MOVE 'PATTERN_MISMATCH' TO LK-ERROR-CODE
018400             MOVE WS-ERROR-MSG(4)    TO LK-ERROR-MESSAGE
018500         END-IF
018600     END-IF.
018700*
018800     GOBACK.
018900*-----------------------------------------------------------------
019000* 1000-CHECK-BLANK - A VALUE IS BLANK WHEN ABSENT OR ALL SPACES.
019100*-----------------------------------------------------------------
019200 1000-CHECK-BLANK.
019300     IF LK-RAW-VALUE = SPACES OR LOW-VALUES
019400         SET WS-VALUE-IS-BLANK TO TRUE
019500     ELSE
019600         MOVE SPACE TO WS-BLANK-SWITCH
019700     END-IF.
019800*-----------------------------------------------------------------
019900* 1200-TRIM-VALUE - HAND-ROLLED TRIM.  SCANS THE FULL 30-BYTE
020000*    FIELD FOR THE FIRST AND LAST NON-BLANK POSITIONS AND MOVES
020100*    JUST THAT SLICE TO LK-TRIMMED-VALUE.  LEAVES WS-VALUE-LEN
020200*    SET TO THE TRIMMED LENGTH FOR THE PARAGRAPHS BELOW.
020300*-----------------------------------------------------------------
020400 1200-TRIM-VALUE.
020500     MOVE SPACES TO LK-TRIMMED-VALUE.
020600     MOVE 0 TO WS-FIRST-NONBLANK.
020700     MOVE 0 TO WS-LAST-NONBLANK.
020800     MOVE 0 TO WS-VALUE-LEN.
020900     PERFORM 1210-SCAN-ONE-CHAR
021000             VARYING WS-CHAR-INDEX FROM 1 BY 1
021100             UNTIL WS-CHAR-INDEX > 30.
021200     IF WS-FIRST-NONBLANK > 0
021300         COMPUTE WS-VALUE-LEN =
021400             WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1
021500         MOVE LK-RAW-VALUE(WS-FIRST-NONBLANK:WS-VALUE-LEN)
021600           TO LK-TRIMMED-VALUE
021700     END-IF.
021800*-----------------------------------------------------------------
021900 1210-SCAN-ONE-CHAR.
022000     IF LK-RAW-VALUE(WS-CHAR-INDEX:1) NOT = SPACE
022100         IF WS-FIRST-NONBLANK = 0
022200             MOVE WS-CHAR-INDEX TO WS-FIRST-NONBLANK
022300         END-IF
022400         MOVE WS-CHAR-INDEX TO WS-LAST-NONBLANK
022500     END-IF.
022600*-----------------------------------------------------------------
022700* 2000-CHECK-TYPE - DISPATCH TO THE TYPE CHECK FOR LK-RULE-TYPE.
022800*    STRING ALWAYS PASSES.
022900*-----------------------------------------------------------------
023000 2000-CHECK-TYPE.
023100     SET WS-TYPE-IS-OK TO TRUE.
023200     EVALUATE LK-RULE-TYPE
023300         WHEN 'LONG'
023400             PERFORM 2100-CHECK-TYPE-LONG
023500         WHEN 'DECIMAL'
023600             PERFORM 2200-CHECK-TYPE-DECIMAL
023700         WHEN 'LOCAL-DATE'
023800             PERFORM 2300-CHECK-TYPE-LOCAL-DATE
023900         WHEN 'STRING'
024000             CONTINUE
024100         WHEN OTHER
024200             MOVE SPACE TO WS-TYPE-OK-SWITCH
024300     END-EVALUATE.
024400*-----------------------------------------------------------------
024500* 2100-CHECK-TYPE-LONG - OPTIONAL LEADING SIGN, DIGITS ONLY.
024600*    WS-VALUE-LEN IS ALREADY SET BY 1200-TRIM-VALUE.
024700*-----------------------------------------------------------------
024800 2100-CHECK-TYPE-LONG.
024900     MOVE 'N' TO WS-SIGN-SEEN-SWITCH.
025000     MOVE 0   TO WS-DIGIT-COUNT.
025100     PERFORM 2110-SCAN-LONG-CHAR
025200             VARYING WS-CHAR-INDEX FROM 1 BY 1
025300             UNTIL WS-CHAR-INDEX > WS-VALUE-LEN.
025400     IF WS-DIGIT-COUNT = 0
025500         MOVE SPACE TO WS-TYPE-OK-SWITCH
025600     END-IF.
025700*-----------------------------------------------------------------
025800 2110-SCAN-LONG-CHAR.
025900     MOVE LK-TRIMMED-VALUE(WS-CHAR-INDEX:1) TO WS-ONE-CHAR.
026000     IF WS-CHAR-INDEX = 1 AND
026100             (WS-ONE-CHAR = '+' OR WS-ONE-CHAR = '-')
026200         SET WS-SIGN-ALREADY-SEEN TO TRUE
026300     ELSE
026400         IF WS-ONE-CHAR IS EMP-DIGIT-CLASS
026500             ADD 1 TO WS-DIGIT-COUNT
026600         ELSE
026700             MOVE SPACE TO WS-TYPE-OK-SWITCH
026800         END-IF
026900     END-IF.
027000*-----------------------------------------------------------------
027100* 2200-CHECK-TYPE-DECIMAL - OPTIONAL SIGN, DIGITS, OPTIONAL
027200*    FRACTIONAL PART.  WS-VALUE-LEN ALREADY SET.
027300*-----------------------------------------------------------------
027400 2200-CHECK-TYPE-DECIMAL.
027500     MOVE 'N' TO WS-DOT-SEEN-SWITCH.
027600     MOVE 0   TO WS-DIGIT-COUNT.
027700     PERFORM 2210-SCAN-DECIMAL-CHAR
027800             VARYING WS-CHAR-INDEX FROM 1 BY 1
027900             UNTIL WS-CHAR-INDEX > WS-VALUE-LEN.
028000     IF WS-DIGIT-COUNT = 0
028100         MOVE SPACE TO WS-TYPE-OK-SWITCH
028200     END-IF.
028300*-----------------------------------------------------------------
028400 2210-SCAN-DECIMAL-CHAR.
028500     MOVE LK-TRIMMED-VALUE(WS-CHAR-INDEX:1) TO WS-ONE-CHAR.
028600     EVALUATE TRUE
028700         WHEN WS-CHAR-INDEX = 1 AND WS-ONE-CHAR = '-'
028800             CONTINUE
028900         WHEN WS-ONE-CHAR = '.' AND NOT WS-DOT-ALREADY-SEEN
029000             SET WS-DOT-ALREADY-SEEN TO TRUE
029100         WHEN WS-ONE-CHAR IS EMP-DIGIT-CLASS
029200             ADD 1 TO WS-DIGIT-COUNT
029300         WHEN OTHER
029400             MOVE SPACE TO WS-TYPE-OK-SWITCH
029500     END-EVALUATE.
029600*-----------------------------------------------------------------
029700* 2300-CHECK-TYPE-LOCAL-DATE - ISO YYYY-MM-DD, REAL CALENDAR
029800*    DATE.  LEAP YEAR: DIVISIBLE BY 4, EXCEPT CENTURIES UNLESS
029900*    ALSO DIVISIBLE BY 400.  WS-VALUE-LEN ALREADY SET.
030000*-----------------------------------------------------------------
030100 2300-CHECK-TYPE-LOCAL-DATE.
030200     IF WS-VALUE-LEN NOT = 10
030300         MOVE SPACE TO WS-TYPE-OK-SWITCH
030400         GO TO 2300-EXIT
030500     END-IF.
030600     IF LK-TRIMMED-VALUE(5:1) NOT = '-' OR
030700        LK-TRIMMED-VALUE(8:1) NOT = '-'
030800         MOVE SPACE TO WS-TYPE-OK-SWITCH
030900         GO TO 2300-EXIT
031000     END-IF.
031100     IF LK-TRIMMED-VALUE(1:4)  NOT NUMERIC OR
031200        LK-TRIMMED-VALUE(6:2)  NOT NUMERIC OR
031300        LK-TRIMMED-VALUE(9:2)  NOT NUMERIC
031400         MOVE SPACE TO WS-TYPE-OK-SWITCH
031500         GO TO 2300-EXIT
031600     END-IF.
031700     MOVE LK-TRIMMED-VALUE(1:4) TO WS-CENTURY-YEAR.
031800     MOVE LK-TRIMMED-VALUE(6:2) TO WS-CAL-MONTH.
031900     MOVE LK-TRIMMED-VALUE(9:2) TO WS-CAL-DAY.
032000     IF WS-CAL-MONTH-N < 1 OR WS-CAL-MONTH-N > 12
032100         MOVE SPACE TO WS-TYPE-OK-SWITCH
032200         GO TO 2300-EXIT
032300     END-IF.
032400     IF WS-CAL-DAY < 1
032500         MOVE SPACE TO WS-TYPE-OK-SWITCH
032600         GO TO 2300-EXIT
032700     END-IF.
032800     IF WS-CAL-DAY > WS-DAYS-IN-MONTH(WS-CAL-MONTH-N)
032900         PERFORM 2350-TEST-LEAP-YEAR
033000         IF NOT (WS-CAL-MONTH-N = 2 AND WS-CAL-DAY = 29 AND
033100                 WS-YEAR-IS-LEAP)
033200             MOVE SPACE TO WS-TYPE-OK-SWITCH
033300         END-IF
033400     END-IF.
033500 2300-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------------
033800* 2350-TEST-LEAP-YEAR - DIVISIBLE BY 4 AND (NOT A CENTURY YEAR
033900*    OR DIVISIBLE BY 400).  REMAINDERS TAKEN WITH DIVIDE SINCE
034000*    THIS COMPILER LEVEL HAS NO FUNCTION MOD.
034100*-----------------------------------------------------------------
034200 2350-TEST-LEAP-YEAR.
034300     MOVE SPACE TO WS-LEAP-YEAR-SWITCH.
034400     DIVIDE WS-CENTURY-YEAR BY 4
034500         GIVING WS-DIVIDE-QUOT REMAINDER WS-YEAR-REM-4.
034600     DIVIDE WS-CENTURY-YEAR BY 100
034700         GIVING WS-DIVIDE-QUOT REMAINDER WS-YEAR-REM-100.
034800     DIVIDE WS-CENTURY-YEAR BY 400
034900         GIVING WS-DIVIDE-QUOT REMAINDER WS-YEAR-REM-400.
035000     IF WS-YEAR-REM-4 = 0 AND
035100        (WS-YEAR-REM-100 NOT = 0 OR WS-YEAR-REM-400 = 0)
035200         SET WS-YEAR-IS-LEAP TO TRUE
035300     END-IF.
035400*-----------------------------------------------------------------
035500* 3000-CHECK-PATTERN - DISPATCH TO THE PATTERN CHECK FOR
035600*    LK-RULE-PAT.  WHOLE VALUE MUST MATCH.
035700*-----------------------------------------------------------------
035800 3000-CHECK-PATTERN.
035900     SET WS-PATTERN-IS-OK TO TRUE.
036000     EVALUATE LK-RULE-PAT
036100         WHEN 'NUMERIC'
036200             PERFORM 3100-PATTERN-NUMERIC
036300         WHEN 'NAME'
036400             PERFORM 3200-PATTERN-NAME
036500         WHEN 'ISODATE'
036600             PERFORM 3300-PATTERN-ISODATE
036700         WHEN 'DECIMAL'
036800             PERFORM 3400-PATTERN-DECIMAL
036900         WHEN OTHER
037000             CONTINUE
037100     END-EVALUATE.
037200*-----------------------------------------------------------------
037300* 3100-PATTERN-NUMERIC - ONE OR MORE DIGITS, NO SIGN.
037400*    WS-VALUE-LEN ALREADY SET.
037500*-----------------------------------------------------------------
037600 3100-PATTERN-NUMERIC.
037700     IF WS-VALUE-LEN = 0
037800         MOVE SPACE TO WS-PATTERN-OK-SWITCH
037900         GO TO 3100-EXIT
038000     END-IF.
038100     PERFORM 3110-SCAN-NUMERIC-CHAR
038200             VARYING WS-CHAR-INDEX FROM 1 BY 1
038300             UNTIL WS-CHAR-INDEX > WS-VALUE-LEN.
038400 3100-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------
038700 3110-SCAN-NUMERIC-CHAR.
038800     MOVE LK-TRIMMED-VALUE(WS-CHAR-INDEX:1) TO WS-ONE-CHAR.
038900     IF WS-ONE-CHAR IS NOT EMP-DIGIT-CLASS
039000         MOVE SPACE TO WS-PATTERN-OK-SWITCH
039100     END-IF.
039200*-----------------------------------------------------------------
039300* 3200-PATTERN-NAME - 2-30 CHARACTERS, LETTER/APOSTROPHE/SPACE/
039400*    HYPHEN ONLY (SEE 14MAY93 CHANGE LOG ENTRY ABOVE).
039500*    WS-VALUE-LEN ALREADY SET.
039600*-----------------------------------------------------------------
039700 3200-PATTERN-NAME.
039800     IF WS-VALUE-LEN < 2 OR WS-VALUE-LEN > 30
039900         MOVE SPACE TO WS-PATTERN-OK-SWITCH
040000         GO TO 3200-EXIT
040100     END-IF.
040200     PERFORM 3210-SCAN-NAME-CHAR
040300             VARYING WS-CHAR-INDEX FROM 1 BY 1
040400             UNTIL WS-CHAR-INDEX > WS-VALUE-LEN.
040500 3200-EXIT.
040600     EXIT.
040700*-----------------------------------------------------------------
040800 3210-SCAN-NAME-CHAR.
040900     MOVE LK-TRIMMED-VALUE(WS-CHAR-INDEX:1) TO WS-ONE-CHAR.
041000     IF WS-ONE-CHAR IS NOT EMP-NAME-CLASS
041100         MOVE SPACE TO WS-PATTERN-OK-SWITCH
041200     END-IF.
041300*-----------------------------------------------------------------
041400* 3300-PATTERN-ISODATE - EXACTLY DDDD-DD-DD (SYNTAX ONLY, THE
041500*    CALENDAR CHECK ALREADY HAPPENED AT 2300-CHECK-TYPE).
041600*    WS-VALUE-LEN ALREADY SET.
041700*-----------------------------------------------------------------
041800 3300-PATTERN-ISODATE.
041900     IF WS-VALUE-LEN NOT = 10
042000         MOVE SPACE TO WS-PATTERN-OK-SWITCH
042100         GO TO 3300-EXIT
042200     END-IF.
042300     IF LK-TRIMMED-VALUE(1:4)  NOT NUMERIC OR
042400        LK-TRIMMED-VALUE(5:1)  NOT = '-'    OR
042500        LK-TRIMMED-VALUE(6:2)  NOT NUMERIC OR
042600        LK-TRIMMED-VALUE(8:1)  NOT = '-'    OR
042700        LK-TRIMMED-VALUE(9:2)  NOT NUMERIC
042800         MOVE SPACE TO WS-PATTERN-OK-SWITCH
042900     END-IF.
043000 3300-EXIT.
043100     EXIT.
043200*-----------------------------------------------------------------
043300* 3400-PATTERN-DECIMAL - OPTIONAL LEADING -, DIGITS, OPTIONAL
043400*    . AND DIGITS.
043500*-----------------------------------------------------------------
043600 3400-PATTERN-DECIMAL.
043700     PERFORM 2200-CHECK-TYPE-DECIMAL.
043800     IF NOT WS-TYPE-IS-OK
043900         MOVE SPACE TO WS-PATTERN-OK-SWITCH
044000     END-IF.
044100*-----------------------------------------------------------------
044200* END OF PROGRAM COBEIN04.
044300*-----------------------------------------------------------------
