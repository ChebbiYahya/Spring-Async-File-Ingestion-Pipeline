000100*-----------------------------------------------------------------
000200*    COBEIN05 - EMPLOYEE FILE INGESTION - DUPLICATE CHECKER
000300*               CALLED ONCE PER RECORD BY COBEIN03, AHEAD OF
000400*               THE PERSIST CALL TO COBEIN06.  REJECTS A RECORD
000500*               WHOSE ID/FIRSTNAME/LASTNAME COMBINATION HAS
000600*               ALREADY BEEN SEEN EARLIER IN THIS FILE, OR IS
000700*               ALREADY ON THE EMPLOYEE MASTER (DD EMPMSTR).
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001100*                     SYSTEM (EIS)
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    COBEIN05.
001500 AUTHOR.        J L KEMPER.
001600 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001700 DATE-WRITTEN.  OCTOBER 22, 1991.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    22OCT91  JLK  ORIGINAL PROGRAM -- IN-FILE AND IN-MASTER
002400*                  DUPLICATE CHECK ON THE ID/FIRSTNAME/LASTNAME
002500*                  COMBINATION (TICKET HR-0231).  MASTER KEYS
002600*                  LOADED ONCE PER RUN FROM DD EMPMSTR.
002700*    09FEB94  RTH  MASTER KEY TABLE CAPPED AT 2000 ENTRIES SO A
002800*                  LARGE MASTER STOPS ADDING RATHER THAN ABEND
002900*                  ON A TABLE OVERFLOW (TICKET HR-0261).
003000*    17FEB99  MDC  Y2K -- KEYS ARE PLAIN TEXT COMPARES, NO DATE
003100*                  ARITHMETIC IN THIS PROGRAM, NO CHANGE MADE.
003200*    30JUN99  MDC  COLLAPSED THE THREE-FIELD COMPARE TO A SINGLE
003300*                  70-BYTE KEY COMPARE, ONE MOVE INSTEAD OF
003400*                  THREE ON EVERY MASTER RECORD READ (TICKET
003500*                  HR-0304).
003600*    11JAN02  DPS  RENUMBERED PARAGRAPH RANGES, SPLIT THE TABLE
003700*                  SCANS OUT TO THEIR OWN PARAGRAPHS SO THE
003800*                  VARYING PERFORMS RUN OUT-OF-LINE, MATCHING
003900*                  THE REST OF THE EIS SUITE.
004000*    19MAR02  TLW  1000-BUILD-DUP-KEY NOW ZERO-PADS LK-ID THE
004100*                  SAME WAY COBEIN06 ZERO-PADS RAW-ID INTO
004200*                  EMP-ID -- THE MASTER COMPARE IN 2100 WAS
004300*                  NEVER MATCHING BECAUSE THE MASTER KEY IS
004400*                  ZERO-PADDED AND THE LINKAGE ID WAS NOT
004500*                  (TICKET HR-0335).
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS EMP-DIGIT-CLASS   IS "0123456789".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT EMPMSTR-FILE ASSIGN TO EMPMSTR
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-MASTER-FILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  EMPMSTR-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  EMPMSTR-FILE-RECORD            PIC X(150).
006200 01  EMPMSTR-FILE-RECORD-RED REDEFINES EMPMSTR-FILE-RECORD.
006300*        ** THE MASTER'S FIRST 70 BYTES ARE EMP-ID/EMP-FIRST-
006400*        ** NAME/EMP-LAST-NAME (SEE EMPMST) -- THAT IS EXACTLY
006500*        ** THE DUPLICATE-CHECK KEY, SO NO FIELD-BY-FIELD MOVE
006600*        ** IS NEEDED TO LOAD THE MASTER KEY TABLE BELOW.
006700     05  MR-DUP-KEY                 PIC X(70).
006800     05  FILLER                     PIC X(80).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01  WS-FILE-AREA.
007300     05  WS-MASTER-FILE-STATUS       PIC X(2)  VALUE '00'.
007400     05  FILLER                      PIC X(2).
007500 01  WS-FILE-STATUS-RED REDEFINES WS-FILE-AREA.
007600     05  WS-MASTER-STATUS-1          PIC X(1).
007700     05  WS-MASTER-STATUS-2          PIC X(1).
007800*
007900 01  WS-SWITCHES.
008000     05  WS-MASTER-OPEN-OK-SWITCH    PIC X     VALUE SPACE.
008100         88  WS-MASTER-OPENED-OK         VALUE 'Y'.
008200     05  WS-MASTER-EOF-SWITCH        PIC X     VALUE SPACE.
008300         88  WS-MASTER-AT-EOF            VALUE 'Y'.
008400     05  WS-INIT-DONE-SWITCH         PIC X     VALUE 'N'.
008500         88  WS-ALREADY-INITIALIZED      VALUE 'Y'.
008600     05  WS-FILE-DUP-SWITCH          PIC X     VALUE SPACE.
008700         88  WS-FILE-DUP-IS-FOUND        VALUE 'Y'.
008800     05  WS-MASTER-DUP-SWITCH        PIC X     VALUE SPACE.
008900         88  WS-MASTER-DUP-IS-FOUND      VALUE 'Y'.
009000     05  FILLER                      PIC X(2).
009100*
009200 01  WS-DUP-ERROR-MESSAGE-TABLE.
009300     05  FILLER  PIC X(73) VALUE
009400         "DUPLICATE_IN_FILE - id/firstName/lastName in file".
009500     05  FILLER  PIC X(73) VALUE
009600         "DUPLICATE_IN_DB - id/firstName/lastName on master".
009700 01  WS-DUP-ERROR-MESSAGE-RED REDEFINES WS-DUP-ERROR-MESSAGE-TABLE.
009800     05  WS-DUP-ERROR-MSG OCCURS 2 TIMES PIC X(73).
009900*
010000 01  WS-WORK-COUNTERS.
010100     05  WS-MASTER-KEY-COUNT         PIC 9(4)  COMP VALUE 0.
010200     05  WS-FILE-KEY-COUNT           PIC 9(4)  COMP VALUE 0.
010300     05  WS-MASTER-IX                PIC 9(4)  COMP VALUE 0.
010400     05  WS-FILE-IX                  PIC 9(4)  COMP VALUE 0.
010500     05  FILLER                      PIC X(2).
010600*
010700*    ** DUPLICATE KEY WORK AREA -- ID(10)+FIRSTNAME(30)+
010800*    ** LASTNAME(30), SAME 70-BYTE SHAPE AS MR-DUP-KEY ABOVE.
010900 01  WS-CURR-DUP-KEY.
011000     05  WS-CURR-KEY-ID              PIC X(10).
011100     05  WS-CURR-KEY-FIRST           PIC X(30).
011200     05  WS-CURR-KEY-LAST            PIC X(30).
011300     05  FILLER                      PIC X(2).
011400 01  WS-CURR-DUP-KEY-RED REDEFINES WS-CURR-DUP-KEY.
011500     05  WS-CURR-KEY-FULL            PIC X(70).
011600*
011700*    ** ID CONVERSION WORK AREA -- ZERO-PADS LK-ID THE SAME WAY
011800*    ** COBEIN06 1010-CONVERT-ID ZERO-PADS RAW-ID INTO EMP-ID,
011900*    ** SO THE DUPLICATE-CHECK KEY LINES UP WITH THE ZERO-
012000*    ** PADDED ID ALREADY SITTING IN MR-DUP-KEY ON THE MASTER
012100*    ** (TICKET HR-0335).
012200 01  WS-ID-CONVERT-AREA.
012300     05  WS-ID-FIRST-NONBLANK        PIC 9(2)  COMP VALUE 0.
012400     05  WS-ID-LAST-NONBLANK         PIC 9(2)  COMP VALUE 0.
012500     05  WS-ID-CHAR-INDEX            PIC 9(2)  COMP VALUE 0.
012600     05  WS-ID-TRIM-LEN              PIC 9(2)  COMP VALUE 0.
012700     05  WS-ID-NUMERIC-EDIT          PIC 9(10)       VALUE 0.
012800     05  FILLER                      PIC X(2).
012900*
013000*    ** KEYS SEEN SO FAR ON THE MASTER, AND KEYS SEEN SO FAR IN
013100*    ** THIS INPUT FILE.  THE MASTER TABLE IS LOADED ONCE FOR
013200*    ** THE LIFE OF THE RUN (SEE WS-INIT-DONE-SWITCH); THE FILE
013300*    ** TABLE IS RESET TO EMPTY BY COBEIN03 STARTING A NEW FILE
013400*    ** -- COBEIN05 ITSELF NEVER SEES A "NEW FILE" EVENT, SO
013500*    ** THE FILE TABLE SIMPLY GROWS FOR AS LONG AS THIS RUN
013600*    ** LASTS (ONE INPUT QUEUE PER JOB, SEE COBEIN01).
013700 01  WS-MASTER-KEY-TABLE.
013800     05  WS-MASTER-KEY-ENTRY OCCURS 2000 TIMES
013900                             PIC X(70).
014000     05  FILLER                      PIC X(2).
014100 01  WS-FILE-KEY-TABLE.
014200     05  WS-FILE-KEY-ENTRY   OCCURS 2000 TIMES
014300                             PIC X(70).
014400     05  FILLER                      PIC X(2).
014500*
014600 LINKAGE SECTION.
014700 01  LK-ID                           PIC X(10).
014800 01  LK-FIRST-NAME                   PIC X(30).
014900 01  LK-LAST-NAME                    PIC X(30).
015000 01  LK-DUP-FLAG                     PIC X(1).
015100     88  LK-DUP-WAS-FOUND                VALUE 'Y'.
015200 01  LK-ERROR-CODE                   PIC X(24).
015300 01  LK-ERROR-MESSAGE                PIC X(73).
015400*-----------------------------------------------------------------
015500 PROCEDURE DIVISION USING LK-ID LK-FIRST-NAME LK-LAST-NAME
015600                           LK-DUP-FLAG LK-ERROR-CODE
015700                           LK-ERROR-MESSAGE.
015800*-----------------------------------------------------------------
015900 0000-CHECK-DUPLICATE.
016000*
016100     IF NOT WS-ALREADY-INITIALIZED
016200         PERFORM 3000-LOAD-MASTER-KEYS
016300         SET WS-ALREADY-INITIALIZED TO TRUE
016400     END-IF.
016500*
016600     MOVE 'N'    TO LK-DUP-FLAG.
016700     MOVE SPACES TO LK-ERROR-CODE.
016800     MOVE SPACES TO LK-ERROR-MESSAGE.
016900*
017000     PERFORM 1000-BUILD-DUP-KEY.
017100*
017200     PERFORM 2000-CHECK-IN-FILE.
017300     IF WS-FILE-DUP-IS-FOUND
017400         MOVE 'Y'                    TO LK-DUP-FLAG
017500         MOVE 'DUPLICATE_IN_FILE'    TO LK-ERROR-CODE
017600         MOVE WS-DUP-ERROR-MSG(1)    TO LK-ERROR-MESSAGE
017700         GOBACK
017800     END-IF.
017900*
018000     PERFORM 2100-CHECK-IN-MASTER.
018100     IF WS-MASTER-DUP-IS-FOUND
018200         MOVE 'Y'                    TO LK-DUP-FLAG
018300         MOVE 'DUPLICATE_IN_DB'      TO LK-ERROR-CODE
018400         MOVE WS-DUP-ERROR-MSG(2)    TO LK-ERROR-MESSAGE
018500         GOBACK
018600     END-IF.
018700*
018800*        ** NOT A DUPLICATE -- ADD IT TO THE IN-FILE TABLE SO A
018900*        ** LATER RECORD IN THE SAME FILE CAN BE CAUGHT AGAINST
019000*        ** THIS ONE.
019100     IF WS-FILE-KEY-COUNT < 2000
019200         ADD 1 TO WS-FILE-KEY-COUNT
019300         MOVE WS-CURR-KEY-FULL
019400           TO WS-FILE-KEY-ENTRY(WS-FILE-KEY-COUNT)
019500     END-IF.
019600*
019700     GOBACK.
019800*-----------------------------------------------------------------
019900* 1000-BUILD-DUP-KEY - PACK THE THREE LINKAGE FIELDS INTO ONE
020000*    70-BYTE KEY FOR THE TABLE SCANS BELOW.  THE ID PORTION IS
020100*    ZERO-PADDED BY 1010-CONVERT-ID-KEY FIRST, TO MATCH THE
020200*    ZERO-PADDED ID SHAPE ALREADY ON THE MASTER (HR-0335).
020300*-----------------------------------------------------------------
020400 1000-BUILD-DUP-KEY.
020500     PERFORM 1010-CONVERT-ID-KEY.
020600     MOVE LK-FIRST-NAME  TO WS-CURR-KEY-FIRST.
020700     MOVE LK-LAST-NAME   TO WS-CURR-KEY-LAST.
020800*-----------------------------------------------------------------
020900* 1010-CONVERT-ID-KEY - TRIM LK-ID AND RIGHT-JUSTIFY IT INTO THE
021000*    ZERO-FILLED WS-CURR-KEY-ID, SAME LOGIC AS COBEIN06'S
021100*    1010-CONVERT-ID (SEE THAT PROGRAM FOR THE ORIGINAL).
021200*-----------------------------------------------------------------
021300 1010-CONVERT-ID-KEY.
021400     MOVE ZEROS TO WS-ID-NUMERIC-EDIT.
021500     MOVE 0     TO WS-ID-FIRST-NONBLANK.
021600     MOVE 0     TO WS-ID-LAST-NONBLANK.
021700     PERFORM 1011-SCAN-ID-CHAR
021800             VARYING WS-ID-CHAR-INDEX FROM 1 BY 1
021900             UNTIL WS-ID-CHAR-INDEX > 10.
022000     IF WS-ID-FIRST-NONBLANK > 0
022100         COMPUTE WS-ID-TRIM-LEN =
022200             WS-ID-LAST-NONBLANK - WS-ID-FIRST-NONBLANK + 1
022300         MOVE LK-ID(WS-ID-FIRST-NONBLANK:WS-ID-TRIM-LEN)
022400           TO WS-ID-NUMERIC-EDIT(11 - WS-ID-TRIM-LEN :
022500                                 WS-ID-TRIM-LEN)
022600     END-IF.
022700     MOVE WS-ID-NUMERIC-EDIT TO WS-CURR-KEY-ID.
022800*-----------------------------------------------------------------
022900 1011-SCAN-ID-CHAR.
023000     IF LK-ID(WS-ID-CHAR-INDEX:1) NOT = SPACE
023100         IF WS-ID-FIRST-NONBLANK = 0
023200             MOVE WS-ID-CHAR-INDEX TO WS-ID-FIRST-NONBLANK
023300         END-IF
023400         MOVE WS-ID-CHAR-INDEX TO WS-ID-LAST-NONBLANK
023500     END-IF.
023600*-----------------------------------------------------------------
023700* 2000-CHECK-IN-FILE - SCAN THE KEYS ALREADY SEEN THIS RUN.
023800*-----------------------------------------------------------------
023900 2000-CHECK-IN-FILE.
024000     MOVE SPACE TO WS-FILE-DUP-SWITCH.
024100     IF WS-FILE-KEY-COUNT > 0
024200         PERFORM 2010-SCAN-ONE-FILE-KEY
024300                 VARYING WS-FILE-IX FROM 1 BY 1
024400                 UNTIL WS-FILE-IX > WS-FILE-KEY-COUNT
024500                    OR WS-FILE-DUP-IS-FOUND
024600     END-IF.
024700*-----------------------------------------------------------------
024800 2010-SCAN-ONE-FILE-KEY.
024900     IF WS-FILE-KEY-ENTRY(WS-FILE-IX) = WS-CURR-KEY-FULL
025000         SET WS-FILE-DUP-IS-FOUND TO TRUE
025100     END-IF.
025200*-----------------------------------------------------------------
025300* 2100-CHECK-IN-MASTER - SCAN THE KEYS LOADED FROM EMPMSTR.
025400*-----------------------------------------------------------------
025500 2100-CHECK-IN-MASTER.
025600     MOVE SPACE TO WS-MASTER-DUP-SWITCH.
025700     IF WS-MASTER-KEY-COUNT > 0
025800         PERFORM 2110-SCAN-ONE-MASTER-KEY
025900                 VARYING WS-MASTER-IX FROM 1 BY 1
026000                 UNTIL WS-MASTER-IX > WS-MASTER-KEY-COUNT
026100                    OR WS-MASTER-DUP-IS-FOUND
026200     END-IF.
026300*-----------------------------------------------------------------
026400 2110-SCAN-ONE-MASTER-KEY.
026500     IF WS-MASTER-KEY-ENTRY(WS-MASTER-IX) = WS-CURR-KEY-FULL
026600         SET WS-MASTER-DUP-IS-FOUND TO TRUE
026700     END-IF.
026800*-----------------------------------------------------------------
026900* 3000-LOAD-MASTER-KEYS - RUN ONCE, FIRST CALL OF THE JOB.  A
027000*    MASTER THAT WON'T OPEN (FIRST-EVER RUN, NO EMPMSTR YET) IS
027100*    NOT AN ERROR -- THE TABLE IS SIMPLY LEFT EMPTY.
027200*-----------------------------------------------------------------
027300 3000-LOAD-MASTER-KEYS.
027400     MOVE SPACE TO WS-MASTER-OPEN-OK-SWITCH.
027500     MOVE SPACE TO WS-MASTER-EOF-SWITCH.
027600     OPEN INPUT EMPMSTR-FILE.
027700     IF WS-MASTER-STATUS-1 = '0'
027800         SET WS-MASTER-OPENED-OK TO TRUE
027900     END-IF.
028000     IF WS-MASTER-OPENED-OK
028100         PERFORM 3010-READ-ONE-MASTER-KEY
028200                 UNTIL WS-MASTER-AT-EOF
028300         CLOSE EMPMSTR-FILE
028400     END-IF.
028500*-----------------------------------------------------------------
028600 3010-READ-ONE-MASTER-KEY.
028700     READ EMPMSTR-FILE
028800         AT END
028900             SET WS-MASTER-AT-EOF TO TRUE
029000         NOT AT END
029100             IF WS-MASTER-KEY-COUNT < 2000
029200                 ADD 1 TO WS-MASTER-KEY-COUNT
029300                 MOVE MR-DUP-KEY
029400                   TO WS-MASTER-KEY-ENTRY(WS-MASTER-KEY-COUNT)
029500             END-IF
029600     END-READ.
029700*-----------------------------------------------------------------
029800* END OF PROGRAM COBEIN05.
029900*-----------------------------------------------------------------
