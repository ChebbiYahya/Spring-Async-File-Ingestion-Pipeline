000100*-----------------------------------------------------------------
000200*    COBEIN06 - EMPLOYEE FILE INGESTION - TYPE CONVERTER AND
000300*               MASTER PERSISTER.  CALLED ONCE PER RECORD BY
000400*               COBEIN03, AFTER THE FIELD VALIDATOR (COBEIN04)
000500*               AND THE DUPLICATE CHECKER (COBEIN05) HAVE BOTH
000600*               PASSED THE RECORD.  CONVERTS EACH RAW TEXT
000700*               FIELD TO ITS MASTER TYPE AND APPENDS ONE RECORD
000800*               TO THE EMPLOYEE MASTER (DD EMPMSTR).
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001200*                     SYSTEM (EIS)
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    COBEIN06.
001600 AUTHOR.        J L KEMPER.
001700 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
001800 DATE-WRITTEN.  OCTOBER 22, 1991.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    22OCT91  JLK  ORIGINAL PROGRAM -- ID/DATE/TEXT FIELDS ONLY,
002500*                  NO SALARY YET (TICKET HR-0231).
002600*    14JUN94  RTH  ADDED 1100-CONVERT-SALARY.  SALARY IS
002700*                  TRUNCATED TO TWO DECIMAL PLACES, NEVER
002800*                  ROUNDED, TO MATCH WHAT THE FEED SUPPLIES
002900*                  (TICKET HR-0266).
003000*    17FEB99  MDC  Y2K -- HIRE DATE IS PASSED THROUGH AS TEXT,
003100*                  NO WINDOWING LOGIC IN THIS PROGRAM, NO CHANGE
003200*                  MADE.
003300*    30JUN99  MDC  REPLACED THE COMPILER-SUPPLIED NUMVAL WORK IN
003400*                  1010-CONVERT-ID AND 1100-CONVERT-SALARY WITH
003500*                  A HAND-ROLLED CHARACTER SCAN -- THIS SHOP'S
003600*                  COMPILER LEVEL DOES NOT CARRY THE INTRINSIC
003700*                  FUNCTION LIBRARY (TICKET HR-0304).
003800*    11JAN02  DPS  RENUMBERED PARAGRAPH RANGES, SPLIT EACH SCAN
003900*                  OUT TO ITS OWN PARAGRAPH SO THE VARYING
004000*                  PERFORMS RUN OUT-OF-LINE, MATCHING THE REST
004100*                  OF THE EIS SUITE.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS EMP-DIGIT-CLASS   IS "0123456789"
004700     UPSI-0 IS EMP-CONV-TRACE-SWITCH
004800         ON  STATUS IS EMP-CONV-TRACE-ON
004900         OFF STATUS IS EMP-CONV-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EMPMSTR-FILE ASSIGN TO EMPMSTR
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-MASTER-FILE-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  EMPMSTR-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  EMPMSTR-OUT-RECORD             PIC X(150).
006100 01  EMPMSTR-OUT-RECORD-RED REDEFINES EMPMSTR-OUT-RECORD.
006200*        ** PRE-WRITE SANITY VIEW -- A ZERO OR SPACE ID HERE
006300*        ** MEANS 1000-CONVERT-FIELDS NEVER RAN, SEE 2000 BELOW.
006400     05  MOR-ID-CHECK                PIC X(10).
006500     05  FILLER                      PIC X(140).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 COPY EMPMST.
007000*
007100 01  WS-FILE-AREA.
007200     05  WS-MASTER-FILE-STATUS       PIC X(2)  VALUE '00'.
007300     05  FILLER                      PIC X(2).
007400 01  WS-FILE-STATUS-RED REDEFINES WS-FILE-AREA.
007500     05  WS-MASTER-STATUS-1          PIC X(1).
007600     05  WS-MASTER-STATUS-2          PIC X(1).
007700*
007800 01  WS-SWITCHES.
007900     05  WS-INIT-DONE-SWITCH         PIC X     VALUE 'N'.
008000         88  WS-ALREADY-INITIALIZED      VALUE 'Y'.
008100     05  WS-WRITE-OK-SWITCH          PIC X     VALUE 'Y'.
008200         88  WS-WRITE-WAS-OK             VALUE 'Y'.
008300     05  FILLER                      PIC X(2).
008400*
008500*    ** ID CONVERSION WORK AREA
008600 01  WS-ID-CONVERT-AREA.
008700     05  WS-ID-FIRST-NONBLANK        PIC 9(2)  COMP VALUE 0.
008800     05  WS-ID-LAST-NONBLANK         PIC 9(2)  COMP VALUE 0.
008900     05  WS-ID-CHAR-INDEX            PIC 9(2)  COMP VALUE 0.
009000     05  WS-ID-TRIM-LEN              PIC 9(2)  COMP VALUE 0.
009100     05  WS-ID-NUMERIC-EDIT          PIC 9(10)       VALUE 0.
009200     05  FILLER                      PIC X(2).
009300*
009400*    ** SALARY CONVERSION WORK AREA
009500 01  WS-SALARY-CONVERT-AREA.
009600     05  WS-SAL-FIRST-NONBLANK       PIC 9(2)  COMP VALUE 0.
009700     05  WS-SAL-LAST-NONBLANK        PIC 9(2)  COMP VALUE 0.
009800     05  WS-SAL-CHAR-INDEX           PIC 9(2)  COMP VALUE 0.
009900     05  WS-SAL-ONE-CHAR             PIC X(1).
010000     05  WS-SAL-ONE-DIGIT            PIC 9(1)  VALUE 0.
010100     05  WS-SAL-INT-ACCUM            PIC 9(9)  COMP VALUE 0.
010200     05  WS-SAL-FRAC-ACCUM           PIC 9(2)  COMP VALUE 0.
010300     05  WS-SAL-FRAC-DIGITS-SEEN     PIC 9(1)  COMP VALUE 0.
010400     05  WS-SAL-DOT-SEEN-SWITCH      PIC X     VALUE 'N'.
010500         88  WS-SAL-DOT-ALREADY-SEEN     VALUE 'Y'.
010600     05  WS-SAL-NEG-SWITCH           PIC X     VALUE 'N'.
010700         88  WS-SAL-IS-NEGATIVE          VALUE 'Y'.
010800     05  FILLER                      PIC X(2).
010900 01  WS-SALARY-WORK                  PIC S9(9)V99  VALUE 0.
011000*
011100 LINKAGE SECTION.
011200 COPY EMPRAW.
011300 01  EMPLOYEE-RAW-RECORD-RED REDEFINES EMPLOYEE-RAW-RECORD.
011400*        ** TRACE VIEW (SEE UPSI-0 ABOVE) -- ONE DISPLAY OF THE
011500*        ** LEAD HALF OF THE RAW RECORD RATHER THAN SEVEN.
011600     05  LKR-TRACE-HALF              PIC X(70).
011700     05  FILLER                      PIC X(75).
011800 01  LK-CONVERTED-OK-FLAG            PIC X(1).
011900     88  LK-CONVERTED-IS-OK              VALUE 'Y'.
012000 01  LK-ERROR-CODE                   PIC X(24).
012100 01  LK-ERROR-MESSAGE                PIC X(73).
012200*-----------------------------------------------------------------
012300 PROCEDURE DIVISION USING EMPLOYEE-RAW-RECORD
012400                           LK-CONVERTED-OK-FLAG
012500                           LK-ERROR-CODE LK-ERROR-MESSAGE.
012600*-----------------------------------------------------------------
012700 0000-PERSIST-RECORD.
012800*
012900     IF NOT WS-ALREADY-INITIALIZED
013000         OPEN EXTEND EMPMSTR-FILE
013100         SET WS-ALREADY-INITIALIZED TO TRUE
013200     END-IF.
013300*
013400     MOVE 'N'    TO LK-CONVERTED-OK-FLAG.
013500     MOVE SPACES TO LK-ERROR-CODE.
013600     MOVE SPACES TO LK-ERROR-MESSAGE.
013700*
013800     PERFORM 1000-CONVERT-FIELDS.
013900     PERFORM 2000-WRITE-MASTER-RECORD.
014000*
014100     IF WS-WRITE-WAS-OK
014200         MOVE 'Y' TO LK-CONVERTED-OK-FLAG
014300     ELSE
014400         MOVE 'N'          TO LK-CONVERTED-OK-FLAG
014500         MOVE 'TECHNICAL'  TO LK-ERROR-CODE
014600         MOVE 'TECHNICAL - could not write employee master'
014700                           TO LK-ERROR-MESSAGE
014800     END-IF.
014900*
015000     GOBACK.
015100*-----------------------------------------------------------------
015200* 1000-CONVERT-FIELDS - RAW TEXT TO MASTER TYPES, ONE FIELD AT
015300*    A TIME.  BY THE TIME THIS RUNS COBEIN04 HAS ALREADY PASSED
015400*    EVERY FIELD, SO NO REJECTION LOGIC LIVES HERE.
015500*-----------------------------------------------------------------
015600 1000-CONVERT-FIELDS.
015700     PERFORM 1010-CONVERT-ID.
015800     MOVE RAW-FIRST-NAME TO EMP-FIRST-NAME.
015900     MOVE RAW-LAST-NAME  TO EMP-LAST-NAME.
016000     MOVE RAW-POSITION   TO EMP-POSITION.
016100     MOVE RAW-DEPARTMENT TO EMP-DEPARTMENT.
016200     MOVE RAW-HIRE-DATE  TO EMP-HIRE-DATE.
016300     PERFORM 1100-CONVERT-SALARY.
016400     IF EMP-CONV-TRACE-ON
016500         DISPLAY 'COBEIN06 CONVERTED ID/NAME ' LKR-TRACE-HALF
016600     END-IF.
016700*-----------------------------------------------------------------
016800* 1010-CONVERT-ID - TRIM RAW-ID AND RIGHT-JUSTIFY IT INTO THE
016900*    ZERO-FILLED NUMERIC EMP-ID.
017000*-----------------------------------------------------------------
017100 1010-CONVERT-ID.
017200     MOVE ZEROS TO WS-ID-NUMERIC-EDIT.
017300     MOVE 0     TO WS-ID-FIRST-NONBLANK.
017400     MOVE 0     TO WS-ID-LAST-NONBLANK.
017500     PERFORM 1011-SCAN-ID-CHAR
017600             VARYING WS-ID-CHAR-INDEX FROM 1 BY 1
017700             UNTIL WS-ID-CHAR-INDEX > 10.
017800     IF WS-ID-FIRST-NONBLANK > 0
017900         COMPUTE WS-ID-TRIM-LEN =
018000             WS-ID-LAST-NONBLANK - WS-ID-FIRST-NONBLANK + 1
018100         MOVE RAW-ID(WS-ID-FIRST-NONBLANK:WS-ID-TRIM-LEN)
018200           TO WS-ID-NUMERIC-EDIT(11 - WS-ID-TRIM-LEN :
018300                                 WS-ID-TRIM-LEN)
018400     END-IF.
018500     MOVE WS-ID-NUMERIC-EDIT TO EMP-ID.
018600*-----------------------------------------------------------------
018700 1011-SCAN-ID-CHAR.
018800     IF RAW-ID(WS-ID-CHAR-INDEX:1) NOT = SPACE
018900         IF WS-ID-FIRST-NONBLANK = 0
019000             MOVE WS-ID-CHAR-INDEX TO WS-ID-FIRST-NONBLANK
019100         END-IF
019200         MOVE WS-ID-CHAR-INDEX TO WS-ID-LAST-NONBLANK
019300     END-IF.
019400*-----------------------------------------------------------------
019500* 1100-CONVERT-SALARY - HAND-ROLLED PARSE OF [-]DIGITS[.DIGITS].
019600*    A BLANK SALARY CONVERTS TO ZERO.  ONLY THE FIRST TWO
019700*    FRACTIONAL DIGITS ARE KEPT -- ANY MORE ARE TRUNCATED, NOT
019800*    ROUNDED (SEE 14JUN94 CHANGE LOG ENTRY ABOVE).  A LONE
019900*    FRACTIONAL DIGIT IS TREATED AS TENTHS (".5" = 50 CENTS).
020000*-----------------------------------------------------------------
020100 1100-CONVERT-SALARY.
020200     MOVE 0   TO WS-SAL-INT-ACCUM.
020300     MOVE 0   TO WS-SAL-FRAC-ACCUM.
020400     MOVE 0   TO WS-SAL-FRAC-DIGITS-SEEN.
020500     MOVE 'N' TO WS-SAL-DOT-SEEN-SWITCH.
020600     MOVE 'N' TO WS-SAL-NEG-SWITCH.
020700     MOVE 0   TO WS-SAL-FIRST-NONBLANK.
020800     MOVE 0   TO WS-SAL-LAST-NONBLANK.
020900     PERFORM 1110-SCAN-SALARY-TRIM
021000             VARYING WS-SAL-CHAR-INDEX FROM 1 BY 1
021100             UNTIL WS-SAL-CHAR-INDEX > 15.
021200     IF WS-SAL-FIRST-NONBLANK = 0
021300         MOVE 0 TO EMP-SALARY
021400         GO TO 1100-EXIT
021500     END-IF.
021600     PERFORM 1120-SCAN-SALARY-DIGIT
021700             VARYING WS-SAL-CHAR-INDEX
021800                  FROM WS-SAL-FIRST-NONBLANK BY 1
021900             UNTIL WS-SAL-CHAR-INDEX > WS-SAL-LAST-NONBLANK.
022000     IF WS-SAL-FRAC-DIGITS-SEEN = 1
022100         COMPUTE WS-SAL-FRAC-ACCUM = WS-SAL-FRAC-ACCUM * 10
022200     END-IF.
022300     COMPUTE WS-SALARY-WORK =
022400         WS-SAL-INT-ACCUM + (WS-SAL-FRAC-ACCUM / 100).
022500     IF WS-SAL-IS-NEGATIVE
022600         COMPUTE WS-SALARY-WORK = WS-SALARY-WORK * -1
022700     END-IF.
022800     MOVE WS-SALARY-WORK TO EMP-SALARY.
022900 1100-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200 1110-SCAN-SALARY-TRIM.
023300     IF RAW-SALARY(WS-SAL-CHAR-INDEX:1) NOT = SPACE
023400         IF WS-SAL-FIRST-NONBLANK = 0
023500             MOVE WS-SAL-CHAR-INDEX TO WS-SAL-FIRST-NONBLANK
023600         END-IF
023700         MOVE WS-SAL-CHAR-INDEX TO WS-SAL-LAST-NONBLANK
023800     END-IF.
023900*-----------------------------------------------------------------
024000 1120-SCAN-SALARY-DIGIT.
024100     MOVE RAW-SALARY(WS-SAL-CHAR-INDEX:1) TO WS-SAL-ONE-CHAR.
024200     EVALUATE TRUE
024300         WHEN WS-SAL-CHAR-INDEX = WS-SAL-FIRST-NONBLANK AND
024400              WS-SAL-ONE-CHAR = '-'
024500             SET WS-SAL-IS-NEGATIVE TO TRUE
024600         WHEN WS-SAL-CHAR-INDEX = WS-SAL-FIRST-NONBLANK AND
024700              WS-SAL-ONE-CHAR = '+'
024800             CONTINUE
024900         WHEN WS-SAL-ONE-CHAR = '.' AND
025000              NOT WS-SAL-DOT-ALREADY-SEEN
025100             SET WS-SAL-DOT-ALREADY-SEEN TO TRUE
025200         WHEN WS-SAL-ONE-CHAR IS EMP-DIGIT-CLASS AND
025300              NOT WS-SAL-DOT-ALREADY-SEEN
025400             MOVE WS-SAL-ONE-CHAR TO WS-SAL-ONE-DIGIT
025500             COMPUTE WS-SAL-INT-ACCUM =
025600                 WS-SAL-INT-ACCUM * 10 + WS-SAL-ONE-DIGIT
025700         WHEN WS-SAL-ONE-CHAR IS EMP-DIGIT-CLASS AND
025800              WS-SAL-DOT-ALREADY-SEEN AND
025900              WS-SAL-FRAC-DIGITS-SEEN < 2
026000             MOVE WS-SAL-ONE-CHAR TO WS-SAL-ONE-DIGIT
026100             COMPUTE WS-SAL-FRAC-ACCUM =
026200                 WS-SAL-FRAC-ACCUM * 10 + WS-SAL-ONE-DIGIT
026300             ADD 1 TO WS-SAL-FRAC-DIGITS-SEEN
026400         WHEN OTHER
026500             CONTINUE
026600     END-EVALUATE.
026700*-----------------------------------------------------------------
026800* 2000-WRITE-MASTER-RECORD - APPEND THE CONVERTED RECORD TO
026900*    DD EMPMSTR.  THE FILE IS OPENED EXTEND AT 0000 SO EXISTING
027000*    MASTER RECORDS FROM PRIOR RUNS ARE NEVER DISTURBED.
027100*-----------------------------------------------------------------
027200 2000-WRITE-MASTER-RECORD.
027300     MOVE 'Y' TO WS-WRITE-OK-SWITCH.
027400     MOVE EMPLOYEE-MASTER-RECORD TO EMPMSTR-OUT-RECORD.
027500     IF MOR-ID-CHECK = SPACES OR ZEROS
027600         MOVE 'N' TO WS-WRITE-OK-SWITCH
027700         GO TO 2000-EXIT
027800     END-IF.
027900     WRITE EMPMSTR-OUT-RECORD.
028000     IF WS-MASTER-STATUS-1 NOT = '0'
028100         MOVE 'N' TO WS-WRITE-OK-SWITCH
028200     END-IF.
028300 2000-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------------
028600* END OF PROGRAM COBEIN06.
028700*-----------------------------------------------------------------
