000100*-----------------------------------------------------------------
000200*    COBEIN07 - EMPLOYEE FILE INGESTION - LOAD LOG SERVICE
000300*               CALLED BY COBEIN03 THREE WAYS PER INPUT FILE:
000400*               START AT THE TOP OF THE FILE (ASSIGNS A LOG ID
000500*               AND HANDS IT BACK), DETAIL ONCE PER RECORD READ,
000600*               AND FINALIZE AT END OF FILE.  THE HEADER RECORD
000700*               (DD LOGHFILE) IS WRITTEN ONLY AT FINALIZE, ONCE
000800*               THE FINAL COUNTS AND STATUS ARE KNOWN -- LOGHFILE
000900*               IS LINE SEQUENTIAL SO AN EARLIER HEADER LINE
001000*               CANNOT BE REWRITTEN IN PLACE.
001100*-----------------------------------------------------------------
001200*
001300*--------------------PART OF MYTELCO EMPLOYEE FILE INGESTION-----
001400*                     SYSTEM (EIS)
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    COBEIN07.
001800 AUTHOR.        J L KEMPER.
001900 INSTALLATION.  MYTELCO DATA PROCESSING CENTER.
002000 DATE-WRITTEN.  OCTOBER 3, 1991.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    03OCT91  JLK  ORIGINAL PROGRAM -- START/DETAIL/FINALIZE
002700*                  ACTIONS, SUCCESS/FAILED STATUS ONLY (TICKET
002800*                  HR-0231).
002900*    22OCT91  JLK  ADDED THE PARTIALLY_TRAITED STATUS FOR A FILE
003000*                  WITH BOTH GOOD AND REJECTED LINES (TICKET
003100*                  HR-0245).
003200*    17FEB99  MDC  Y2K -- NO DATE FIELDS IN EITHER LOG RECORD,
003300*                  REVIEWED AND NO CHANGE MADE.
003400*    11JAN02  DPS  RENUMBERED PARAGRAPH RANGES TO MATCH THE REST
003500*                  OF THE EIS SUITE.
003600*    18MAR02  TLW  ADDED THE CLOSE ACTION SO COBEIN01 CAN RELEASE
003700*                  LOGHFILE/LOGDFILE FOR RE-READ AT END OF RUN --
003800*                  THE JOB REPORT NOW LISTS EACH FILE'S LOAD LOG
003900*                  DETAIL UNDER ITS HEADER LINE (TICKET HR-0331).
004000*    02APR02  TLW  3000-FINALIZE-LOG-STATUS NOW CHECKS ZERO
004100*                  SUCCESS AND ZERO FAILED TOGETHER BEFORE THE
004200*                  SUCCESS TEST -- A FILE WHOSE PRECHECK ABORTED
004300*                  IT BEFORE ANY LINE WAS EVER READ WAS COMING
004400*                  OUT SUCCESS INSTEAD OF FAILED (TICKET HR-0339).
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 IS EMP-LOG-TRACE-SWITCH
005000         ON  STATUS IS EMP-LOG-TRACE-ON
005100         OFF STATUS IS EMP-LOG-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOGHFILE ASSIGN TO LOGHFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-LOGH-FILE-STATUS.
005700     SELECT LOGDFILE ASSIGN TO LOGDFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-LOGD-FILE-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  LOGHFILE
006400     LABEL RECORDS ARE STANDARD.
006500 01  LOGHFILE-OUT-RECORD             PIC X(125).
006600 01  LOGHFILE-OUT-RECORD-RED REDEFINES LOGHFILE-OUT-RECORD.
006700*        ** PRE-WRITE SANITY VIEW -- A ZERO LOG-ID HERE MEANS
006800*        ** 3000-FINALIZE-LOG-STATUS NEVER RAN, SEE 3900 BELOW.
006900     05  LOH-ID-CHECK                PIC 9(5).
007000     05  FILLER                      PIC X(120).
007100*
007200 FD  LOGDFILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  LOGDFILE-OUT-RECORD             PIC X(127).
007500 01  LOGDFILE-OUT-RECORD-RED REDEFINES LOGDFILE-OUT-RECORD.
007600*        ** PRE-WRITE SANITY VIEW, SAME IDEA AS ABOVE.
007700     05  LOD-ID-CHECK                PIC 9(5).
007800     05  FILLER                      PIC X(122).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 COPY LOGHDR.
008300 COPY LOGDET.
008400*
008500 01  WS-FILE-AREA.
008600     05  WS-LOGH-FILE-STATUS         PIC X(2)  VALUE '00'.
008700     05  WS-LOGD-FILE-STATUS         PIC X(2)  VALUE '00'.
008800     05  FILLER                      PIC X(2).
008900 01  WS-FILE-STATUS-RED REDEFINES WS-FILE-AREA.
009000     05  WS-LOGH-STATUS-1            PIC X(1).
009100     05  WS-LOGH-STATUS-2            PIC X(1).
009200     05  WS-LOGD-STATUS-1            PIC X(1).
009300     05  WS-LOGD-STATUS-2            PIC X(1).
009400*
009500 01  WS-SWITCHES.
009600     05  WS-LOGH-OPEN-SWITCH         PIC X     VALUE 'N'.
009700         88  WS-LOGH-IS-OPEN             VALUE 'Y'.
009800     05  WS-LOGD-OPEN-SWITCH         PIC X     VALUE 'N'.
009900         88  WS-LOGD-IS-OPEN             VALUE 'Y'.
010000     05  FILLER                      PIC X(2).
010100*
010200 01  WS-WORK-COUNTERS.
010300     05  WS-NEXT-LOG-ID              PIC 9(5)  COMP VALUE 0.
010400     05  WS-CURR-LOG-ID              PIC 9(5)  COMP VALUE 0.
010500     05  WS-CURR-TOTAL-LINES         PIC 9(7)  COMP VALUE 0.
010600     05  WS-CURR-SUCCESS-LINES       PIC 9(7)  COMP VALUE 0.
010700     05  WS-CURR-FAILED-LINES        PIC 9(7)  COMP VALUE 0.
010800     05  FILLER                      PIC X(2).
010900*
011000 01  WS-CURR-FILE-NAME               PIC X(60) VALUE SPACES.
011100*
011200*    ** ERROR-DETAIL WORK AREA -- BUILT FROM THE CALLER'S CODE
011300*    ** AND MESSAGE FOR A REJECTED LINE, SPACES FOR A GOOD ONE.
011400 01  WS-DETAIL-PROBLEM-AREA.
011500     05  WS-DET-CODE                 PIC X(24) VALUE SPACES.
011600     05  WS-DET-SEP                  PIC X(3)  VALUE SPACES.
011700     05  WS-DET-MSG                  PIC X(73) VALUE SPACES.
011800     05  FILLER                      PIC X(2)  VALUE SPACES.
011900 01  WS-DETAIL-PROBLEM-RED REDEFINES WS-DETAIL-PROBLEM-AREA.
012000     05  WS-DET-PROBLEM-FULL         PIC X(100).
012100*
012200 LINKAGE SECTION.
012300 01  LK-ACTION-CODE                  PIC X(8).
012400     88  LK-ACTION-START                 VALUE 'START   '.
012500     88  LK-ACTION-DETAIL                VALUE 'DETAIL  '.
012600     88  LK-ACTION-FINALIZE              VALUE 'FINALIZE'.
012700     88  LK-ACTION-CLOSE              VALUE 'CLOSE   '.
012800 01  LK-LOG-ID                       PIC 9(5)  COMP.
012900 01  LK-FILE-NAME                    PIC X(60).
013000 01  LK-LINE-NO                      PIC 9(7)  COMP.
013100 01  LK-STATUS-LITERAL               PIC X(7).
013200     88  LK-STATUS-FAILED                VALUE 'FAILED '.
013300     88  LK-STATUS-SUCCESS               VALUE 'SUCCESS'.
013400 01  LK-ERROR-CODE                   PIC X(24).
013500 01  LK-ERROR-MESSAGE                PIC X(73).
013600*-----------------------------------------------------------------
013700 PROCEDURE DIVISION USING LK-ACTION-CODE LK-LOG-ID LK-FILE-NAME
013800                           LK-LINE-NO LK-STATUS-LITERAL
013900                           LK-ERROR-CODE LK-ERROR-MESSAGE.
014000*-----------------------------------------------------------------
014100 0000-LOG-SERVICE.
014200*
014300     IF EMP-LOG-TRACE-ON
014400         DISPLAY 'COBEIN07 ACTION ' LK-ACTION-CODE
014500     END-IF.
014600*
014700     EVALUATE TRUE
014800         WHEN LK-ACTION-START
014900             PERFORM 1000-START-LOG
015000         WHEN LK-ACTION-DETAIL
015100             PERFORM 2000-WRITE-DETAIL
015200         WHEN LK-ACTION-FINALIZE
015300             PERFORM 3000-FINALIZE-LOG-STATUS
015400         WHEN LK-ACTION-CLOSE
015500             PERFORM 4000-CLOSE-LOGS
015600         WHEN OTHER
015700             CONTINUE
015800     END-EVALUATE.
015900*
016000     GOBACK.
016100*-----------------------------------------------------------------
016200* 1000-START-LOG - ASSIGN THE NEXT LOG ID AND RESET THE RUNNING
016300*    COUNTS FOR THIS FILE.  NO RECORD IS WRITTEN HERE.
016400*-----------------------------------------------------------------
016500 1000-START-LOG.
016600     ADD 1 TO WS-NEXT-LOG-ID.
016700     MOVE WS-NEXT-LOG-ID TO WS-CURR-LOG-ID.
016800     MOVE WS-NEXT-LOG-ID TO LK-LOG-ID.
016900     MOVE LK-FILE-NAME   TO WS-CURR-FILE-NAME.
017000     MOVE 0 TO WS-CURR-TOTAL-LINES.
017100     MOVE 0 TO WS-CURR-SUCCESS-LINES.
017200     MOVE 0 TO WS-CURR-FAILED-LINES.
017300*-----------------------------------------------------------------
017400* 2000-WRITE-DETAIL - ONE DETAIL LINE PER RECORD READ.  OPENS
017500*    LOGDFILE EXTEND ON THE FIRST CALL OF THE RUN SO EARLIER
017600*    FILES' DETAIL LINES ARE NEVER LOST.
017700*-----------------------------------------------------------------
017800 2000-WRITE-DETAIL.
017900     IF NOT WS-LOGD-IS-OPEN
018000         OPEN EXTEND LOGDFILE
018100         SET WS-LOGD-IS-OPEN TO TRUE
018200     END-IF.
018300*
018400     ADD 1 TO WS-CURR-TOTAL-LINES.
018500     MOVE SPACES TO WS-DETAIL-PROBLEM-AREA.
018600     IF LK-STATUS-FAILED
018700         ADD 1 TO WS-CURR-FAILED-LINES
018800         MOVE LK-ERROR-CODE     TO WS-DET-CODE
018900         MOVE ' - '             TO WS-DET-SEP
019000         MOVE LK-ERROR-MESSAGE  TO WS-DET-MSG
019100     ELSE
019200         ADD 1 TO WS-CURR-SUCCESS-LINES
019300     END-IF.
019400*
019500     MOVE LK-LOG-ID              TO DET-LOG-ID.
019600     MOVE LK-LINE-NO             TO DET-LINE-NO.
019700     MOVE LK-STATUS-LITERAL      TO DET-STATUS.
019800     MOVE WS-DET-PROBLEM-FULL    TO DET-PROBLEM.
019900     MOVE LOAD-LOG-DETAIL-RECORD TO LOGDFILE-OUT-RECORD.
020000     IF LOD-ID-CHECK NOT = 0
020100         WRITE LOGDFILE-OUT-RECORD
020200     END-IF.
020300*-----------------------------------------------------------------
020400* 3000-FINALIZE-LOG-STATUS - DERIVE THE FINAL STATUS AND WRITE
020500*    THE ONE HEADER RECORD FOR THIS FILE.  OPENS LOGHFILE EXTEND
020600*    ON THE FIRST CALL OF THE RUN.  ZERO SUCCESS LINES AND ZERO
020700*    FAILED LINES TOGETHER MEANS NO LINE WAS EVER READ (A
020800*    WHOLE-FILE PRECHECK ABORT UPSTREAM) -- THAT IS FAILED, NOT
020900*    SUCCESS, SO IT IS CHECKED AHEAD OF THE PLAIN SUCCESS TEST
021000*    (TICKET HR-0339).
021100*-----------------------------------------------------------------
021200 3000-FINALIZE-LOG-STATUS.
021300     IF NOT WS-LOGH-IS-OPEN
021400         OPEN EXTEND LOGHFILE
021500         SET WS-LOGH-IS-OPEN TO TRUE
021600     END-IF.
021700*
021800     MOVE WS-CURR-LOG-ID       TO LOG-ID.
021900     MOVE WS-CURR-FILE-NAME    TO LOG-FILE-NAME.
022000     MOVE WS-CURR-TOTAL-LINES  TO LOG-TOTAL-LINES.
022100     MOVE WS-CURR-SUCCESS-LINES TO LOG-SUCCESS-LINES.
022200     MOVE WS-CURR-FAILED-LINES TO LOG-FAILED-LINES.
022300*
022400     EVALUATE TRUE
022500         WHEN WS-CURR-SUCCESS-LINES = 0 AND WS-CURR-FAILED-LINES = 0
022600             SET LOG-STATUS-FAILED  TO TRUE
022700         WHEN WS-CURR-FAILED-LINES = 0
022800             SET LOG-STATUS-SUCCESS TO TRUE
022900         WHEN WS-CURR-SUCCESS-LINES = 0
023000             SET LOG-STATUS-FAILED  TO TRUE
023100         WHEN OTHER
023200             SET LOG-STATUS-PARTIAL TO TRUE
023300     END-EVALUATE.
023400*
023500     PERFORM 3900-WRITE-HEADER-RECORD.
023600*-----------------------------------------------------------------
023700 3900-WRITE-HEADER-RECORD.
023800     MOVE LOAD-LOG-HEADER-RECORD TO LOGHFILE-OUT-RECORD.
023900     IF LOH-ID-CHECK NOT = 0
024000         WRITE LOGHFILE-OUT-RECORD
024100     END-IF.
024200*-----------------------------------------------------------------
024300* 4000-CLOSE-LOGS - RELEASE LOGHFILE/LOGDFILE ONCE THE RUN'S LAST
024400*    DETAIL/FINALIZE CALL IS IN.  COBEIN01 CALLS THIS ONCE, AT
024500*    8000-FINISH-JOB, SO THE TWO LOAD LOGS CAN BE RE-OPENED INPUT
024600*    FOR THE JOB REPORT'S PER-FILE CONTROL BREAK (TICKET HR-0331).
024700*    A RUN THAT NEVER WROTE A DETAIL OR HEADER LINE LEAVES BOTH
024800*    SWITCHES OFF, SO THE CLOSE IS SKIPPED WITHOUT ERROR.
024900*-----------------------------------------------------------------
025000 4000-CLOSE-LOGS.
025100     IF WS-LOGH-IS-OPEN
025200         CLOSE LOGHFILE
025300         MOVE 'N' TO WS-LOGH-OPEN-SWITCH
025400     END-IF.
025500     IF WS-LOGD-IS-OPEN
025600         CLOSE LOGDFILE
025700         MOVE 'N' TO WS-LOGD-OPEN-SWITCH
025800     END-IF.
025900*-----------------------------------------------------------------
026000* END OF PROGRAM COBEIN07.
026100*-----------------------------------------------------------------
